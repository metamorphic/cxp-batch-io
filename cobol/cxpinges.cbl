000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 03/03/2024                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000500* APLICACION  : CXP - PLATAFORMA EXPERIENCIA DE CLIENTE          *
000600* PROGRAMA    : CXPINGES                                        *
000700* TIPO        : BATCH                                           *
000800* DESCRIPCION : LEE EL ARCHIVO PLANO DE EVENTOS DE CLIENTE (CXP),*
000900*             : LO PARTE EN COLUMNAS RESPETANDO COMILLAS Y       *
001000*             : FRAGMENTOS XML, ARMA UN EVENTO POR RENGLON Y LO  *
001100*             : DESPACHA EN LOTES AL PROGRAMA ESCRITOR DE SALIDA *
001200*             : QUE CORRESPONDA SEGUN EL PARAMETRO DE ACCION.    *
001300* ARCHIVOS    : CXPFTP=C, SALPROP/SALEVT-SALPRP/SALEVTP-T=A      *
001400* ACCION (ES) : F=PLANO PROPIEDADES, R=BBDD POR RENGLON,         *
001500*             : S=BBDD PROPIEDADES SERIALIZADAS                 *
001600* INSTALADO   : DD/MM/AAAA                                      *
001700* BPM/RATIONAL: 241190                                          *
001800* NOMBRE      : INGESTA DE ARCHIVO PLANO DE EVENTOS CXP          *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002110*   15/02/1989 DRR  TKT-8912  VERSION INICIAL DEL LECTOR GENERICO
002120*             : DE ARCHIVOS PLANOS POSICIONALES DE INTERFASES,
002130*             : CON DESPACHO POR LOTES A PROGRAMA ESCRITOR
002140*   03/11/1993 DRR  TKT-10077 SE AGREGA DETECCION DE RENGLONES DE
002150*             : ENCABEZADO Y COMENTARIO ANTES DE TOKENIZAR
002160*   28/10/1998 SPQ  TKT-11563 AJUSTE DE FECHAS A CUATRO DIGITOS DE
002170*             : ANIO EN CAMPOS DE CONTROL (PROYECTO Y2K)
002180*   19/06/2003 JLM  TKT-13290 SE AGREGA CONTEO DE REGISTROS LEIDOS
002190*             : A LA SECCION DE ESTADISTICAS DE CIERRE
002200*   22/09/2009 JLM  TKT-15884 SE MIGRA LA ENTRADA A LINE SEQUENTIAL
002210*             : (ANTES QUEUE SEQUENTIAL) POR CAMBIO DE PLATAFORMA
002220*   07/05/2014 CRV  TKT-18765 SE AGREGA VALIDACION DE RENGLON EN
002230*             : BLANCO ANTES DE TOKENIZAR EL REGISTRO
002240*   03/03/2024 PEDR TKT-241190 VERSION INICIAL - PORTEO DEL JOB
002250*             : DE INGESTA DE ARCHIVOS PLANOS DE EVENTOS CXP
002400*   22/03/2024 PEDR TKT-241190 SE AGREGA VALIDACION DE PIE DE
002500*             : ARCHIVO CUANDO EL CONTEO DE COLUMNAS NO CUADRA
002600*   09/04/2024 EEDR TKT-242017 SE CORRIGE CONTEO DE ANGULOS XML
002700*             : CUANDO EL FRAGMENTO TRAE VARIAS ETIQUETAS
003000*   14/06/2024 PEDR TKT-243355 SE AGREGA CONTADOR DE PIES DE
003100*             : ARCHIVO DESCARTADOS A LA SECCION ESTADISTICAS
003200*   05/08/2024 EEDR TKT-244102 SE AMPLIA EL LOTE DE DESPACHO DE
003300*             : 10 A 25 EVENTOS POR LLAMADA AL ESCRITOR
003400******************************************************************
003500 PROGRAM-ID.                    CXPINGES.
003600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS CXP.
003800 DATE-WRITTEN.                  15/02/1989.
003900 DATE-COMPILED.                 05/08/2024.
004000 SECURITY.                      USO INTERNO - DEPTO SISTEMAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON  STATUS IS WKS-MODO-DIAGNOSTICO
004600            OFF STATUS IS WKS-MODO-NORMAL.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900******************************************************************
005000*              A R C H I V O S   D E   E N T R A D A
005100******************************************************************
005200     SELECT CXPFTP  ASSIGN   TO CXPFTP
005300            ORGANIZATION     IS LINE SEQUENTIAL
005400            ACCESS MODE      IS SEQUENTIAL
005500            FILE STATUS      IS FS-CXPFTP.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*1 -->ARCHIVO PLANO DE EVENTOS DE CLIENTE RECIBIDO DEL FTP DE CXP
006000 FD CXPFTP
006100     RECORD CONTAINS 190 CHARACTERS.
006200 01 REG-CXPFTP.
006300    02 REG-CXPFTP-TEXTO            PIC X(180).
006400    02 FILLER                      PIC X(010).
006500
006600 WORKING-STORAGE SECTION.
006650 77 WKS-PASO-PIPELINE-ACT        PIC 9(01) COMP    VALUE ZEROS.
006700******************************************************************
006800*               C A M P O S    D E    T R A B A J O              *
006900******************************************************************
007000 01 WKS-CAMPOS-DE-TRABAJO.
007100    02 WKS-PROGRAMA               PIC X(08)         VALUE
007200                                                    "CXPINGES".
007300    02 WKS-SINK-PROGRAMA          PIC X(08)         VALUE SPACES.
007400    02 WKS-FIN-ARCHIVOS           PIC 9(01)         VALUE ZEROS.
007500       88 WKS-END-CXPFTP                            VALUE 1.
007600    02 WKS-LINEA-VALIDA           PIC X(01)         VALUE "N".
007700       88 WKS-RENGLON-USABLE                        VALUE "S".
007800    02 WKS-VALIDACIONES-OK        PIC 9(01)         VALUE ZEROS.
007900    02 WKS-CABECERAS-OMITIDAS     PIC 9(02) COMP    VALUE ZEROS.
007950    02 FILLER                     PIC X(05)         VALUE SPACES.
008000
008100******************************************************************
008200*      METADATOS DEL DATASET (COMPILADOS - VER NOTA NO-GOALS)    *
008300******************************************************************
008400 01 WKS-METADATOS-DATASET.
008500    02 WKS-META-NUM-COLUMNAS      PIC 9(02) COMP    VALUE 5.
008600    02 WKS-META-TIENE-CABECERA    PIC 9(01)         VALUE 1.
008700       88 WKS-META-CON-CABECERA                     VALUE 1.
008800    02 WKS-META-TIENE-PIE         PIC 9(01)         VALUE 0.
008900       88 WKS-META-CON-PIE                          VALUE 1.
009000    02 WKS-META-DELIM-COLUMNA     PIC X(01)         VALUE ",".
009100    02 WKS-META-COMILLA           PIC X(01)         VALUE '"'.
009200    02 WKS-META-PREFIJO-COMENT    PIC X(01)         VALUE "#".
009300    02 FILLER                     PIC X(05)         VALUE SPACES.
009400
009500*   TIPO DE CADA COLUMNA DEL DATASET: I=ENTERO, T=TEXTO
009600 01 WKS-METADATOS-COLUMNAS.
009700    02 WKS-META-COL-TIPOS         PIC X(05)         VALUE "ITITT".
009800    02 WKS-META-COL-TIPOS-R REDEFINES WKS-META-COL-TIPOS.
009900       03 WKS-META-COL-TIPO OCCURS 5 TIMES
010000                             INDEXED BY WKS-META-IX  PIC X(01).
010100
010200******************************************************************
010300*          PARAMETRO DE CORRIDA RECIBIDO POR SYSIN               *
010400******************************************************************
010500 01 WKS-SYSIN-PARM                PIC X(30)         VALUE SPACES.
010600 01 WKS-SYSIN-PARM-R REDEFINES WKS-SYSIN-PARM.
010700    02 WKS-SYSIN-JOBID             PIC 9(09).
010800    02 WKS-SYSIN-SINK              PIC X(01).
010900       88 WKS-SINK-PLANO                             VALUE "F".
011000       88 WKS-SINK-BBDD-RENGLON                      VALUE "R".
011100       88 WKS-SINK-BBDD-SERIAL                       VALUE "S".
011200    02 WKS-SYSIN-TESTFLG           PIC X(01).
011300       88 WKS-SYSIN-MODO-PRUEBA                      VALUE "Y".
011400    02 WKS-SYSIN-FECHA.
011500       03 WKS-SYSIN-DD             PIC 9(02).
011600       03 FILLER                   PIC X(01).
011700       03 WKS-SYSIN-MM             PIC 9(02).
011800       03 FILLER                   PIC X(01).
011900       03 WKS-SYSIN-AA             PIC 9(04).
012000    02 FILLER                      PIC X(09).
012100
012200******************************************************************
012300*     HORA DE ARRANQUE DEL LOTE - SE CAPTURA UNA SOLA VEZ        *
012400******************************************************************
012500 01 WKS-HORA-CORRIDA               PIC X(19)         VALUE SPACES.
012600 01 WKS-FECHA-SISTEMA              PIC 9(08)         VALUE ZEROS.
012700 01 WKS-HORA-SISTEMA               PIC 9(08)         VALUE ZEROS.
012800 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012900    02 WKS-FS-ANIO                 PIC 9(04).
013000    02 WKS-FS-MES                  PIC 9(02).
013100    02 WKS-FS-DIA                  PIC 9(02).
013200 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
013300    02 WKS-HS-HORA                 PIC 9(02).
013400    02 WKS-HS-MINUTO               PIC 9(02).
013500    02 WKS-HS-SEGUNDO              PIC 9(02).
013600    02 WKS-HS-CENTESIMA            PIC 9(02).
013700
013800******************************************************************
013900*         RENGLON DE ENTRADA EN WORKING-STORAGE                  *
014000******************************************************************
014100 01 WKS-REG-ENTRADA                PIC X(180)        VALUE SPACES.
014200 01 WKS-REG-ENTRADA-R REDEFINES WKS-REG-ENTRADA.
014300    02 WKS-REG-PRIMER-CAR          PIC X(01).
014400    02 FILLER                      PIC X(179).
014500 01 WKS-LARGO-LINEA                PIC 9(03) COMP    VALUE ZEROS.
014600
014700******************************************************************
014800*      TABLA DE VALORES SIN PROCESAR (RESULTADO DEL SCAN)        *
014900******************************************************************
015000 01 WKS-TOKENS.
015100    02 WKS-TOKEN-COUNT             PIC 9(02) COMP    VALUE ZEROS.
015150    02 WKS-TOKEN-DELIM-COUNT       PIC 9(03) COMP    VALUE ZEROS.
015160    02 WKS-TOKEN-COLS-VISTAS       PIC 9(03) COMP    VALUE ZEROS.
015200    02 WKS-TOKEN-TABLA OCCURS 5 TIMES
015300                        INDEXED BY WKS-COL-IX.
015400       03 WKS-TOKEN-VALOR          PIC X(32)         VALUE SPACES.
015500       03 WKS-TOKEN-LARGO          PIC 9(02) COMP    VALUE ZEROS.
015550    02 FILLER                     PIC X(05)         VALUE SPACES.
015600
015700******************************************************************
015800*   VARIABLES DE TRABAJO DEL SCAN CARACTER POR CARACTER          *
015900******************************************************************
016000 01 WKS-SCAN-VARIABLES.
016100    02 WKS-CHAR-IX                 PIC 9(03) COMP    VALUE ZEROS.
016200    02 WKS-CHAR-ACTUAL             PIC X(01)         VALUE SPACES.
016300    02 WKS-CHAR-SIGUIENTE          PIC X(01)         VALUE SPACES.
016400    02 WKS-EN-COMILLAS             PIC X(01)         VALUE "N".
016500       88 WKS-DENTRO-COMILLAS                         VALUE "S".
016600    02 WKS-SALTAR-SIGUIENTE        PIC X(01)         VALUE "N".
016700       88 WKS-DEBE-SALTAR                             VALUE "S".
016800    02 WKS-CTR-ABRE-XML            PIC 9(03) COMP    VALUE ZEROS.
016900    02 WKS-CTR-CIERRA-XML          PIC 9(03) COMP    VALUE ZEROS.
017000    02 WKS-POS-TOKEN                PIC 9(02) COMP   VALUE 1.
017050    02 FILLER                      PIC X(05)        VALUE SPACES.
017100
017200******************************************************************
017300*       CAMPO DE TRABAJO PARA DESENCOMILLADO DE VALORES          *
017400******************************************************************
017500 01 WKS-DESENCOMILLADO.
017600    02 WKS-VALOR-CRUDO             PIC X(32)         VALUE SPACES.
017700    02 WKS-VALOR-LIMPIO            PIC X(32)         VALUE SPACES.
017800    02 WKS-POS-LECT                PIC 9(02) COMP    VALUE ZEROS.
017900    02 WKS-POS-ESCR                PIC 9(02) COMP    VALUE ZEROS.
018000    02 WKS-LARGO-CRUDO             PIC 9(02) COMP    VALUE ZEROS.
018100    02 WKS-LARGO-LIMPIO            PIC 9(02) COMP    VALUE ZEROS.
018150    02 FILLER                      PIC X(05)         VALUE SPACES.
018200
018300******************************************************************
018400*          EVENTO DE CLIENTE ARMADO PARA EL RENGLON ACTUAL       *
018500******************************************************************
018600 01 WKS-EVENTO-ACTUAL.
018700     COPY CXPEVT REPLACING ==CXPE-== BY ==WKS-EV-==.
018800
018900******************************************************************
019000*          LOTE DE EVENTOS QUE SE ENVIA AL ESCRITOR               *
019100******************************************************************
019200 01 WKS-LOTE-EVENTOS.
019300    02 WKS-LOTE-CANT               PIC 9(02) COMP    VALUE ZEROS.
019400    02 WKS-LOTE-MAXIMO             PIC 9(02) COMP    VALUE 25.
019500    02 WKS-LOTE-EVENTO OCCURS 1 TO 25 TIMES
019600                        DEPENDING ON WKS-LOTE-CANT
019700                        INDEXED BY WKS-LOTE-IX.
019800       COPY CXPEVT REPLACING ==CXPE-== BY ==WKS-LE-==.
019900
020000******************************************************************
020100*        C O N T A D O R E S   E S T A D I S T I C A S           *
020200******************************************************************
020300 01 WKS-CONTADORES.
020400    02 WKS-CONT-LEIDOS             PIC 9(10) COMP    VALUE ZEROS.
020500    02 WKS-CONT-COMENTARIOS        PIC 9(10) COMP    VALUE ZEROS.
020600    02 WKS-CONT-CABECERA           PIC 9(10) COMP    VALUE ZEROS.
020700    02 WKS-CONT-PIE-DESCARTADO     PIC 9(10) COMP    VALUE ZEROS.
020800    02 WKS-CONT-EVENTOS            PIC 9(10) COMP    VALUE ZEROS.
020900    02 WKS-CONT-LOTES              PIC 9(10) COMP    VALUE ZEROS.
021000    02 WKS-CONTADOR-ERRORES        PIC 9(10) COMP    VALUE ZEROS.
021100 01 WKS-MASK                       PIC Z,ZZZ,ZZZ,ZZ9.
021200
021300******************************************************************
021400*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
021500******************************************************************
021600 01 FS-CXPFTP                      PIC 9(02)         VALUE ZEROS.
021700
021800* Variables de Rutina para control de File Status Extendido
021900 01 PROGRAMA                       PIC X(08)         VALUE SPACES.
022000 01 ARCHIVO                        PIC X(08)         VALUE SPACES.
022100 01 ACCION                         PIC X(10)         VALUE SPACES.
022200 01 LLAVE                          PIC X(32)         VALUE SPACES.
022300******************************************************************
022400 PROCEDURE DIVISION.
022500 000-MAIN SECTION.
022600     PERFORM PROCESOS-PARAMETROS
022700     PERFORM ABRIR-ARCHIVOS
022800     PERFORM LEER-REGISTRO-ENTRADA
022900     PERFORM PROCESAR-RENGLON       UNTIL WKS-END-CXPFTP
023000     PERFORM DESPACHAR-LOTE
023100     PERFORM ESTADISTICAS
023200     PERFORM CERRAR-ARCHIVOS
023300     STOP RUN.
023400 000-MAIN-E. EXIT.
023500
023600*ACEPTAMOS EL PARAMETRO DE CORRIDA (JOB-ID, ACCION, MODO PRUEBA
023700*Y FECHA) Y CAPTURAMOS UNA SOLA VEZ LA HORA DE ARRANQUE DEL LOTE
023800 PROCESOS-PARAMETROS SECTION.
023900     ACCEPT WKS-SYSIN-PARM FROM SYSIN
024000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
024100     ACCEPT WKS-HORA-SISTEMA FROM TIME
024200     MOVE WKS-FS-ANIO(1:4)   TO WKS-HORA-CORRIDA(1:4)
024300     MOVE "-"                TO WKS-HORA-CORRIDA(5:1)
024400     MOVE WKS-FS-MES         TO WKS-HORA-CORRIDA(6:2)
024500     MOVE "-"                TO WKS-HORA-CORRIDA(8:1)
024600     MOVE WKS-FS-DIA         TO WKS-HORA-CORRIDA(9:2)
024700     MOVE " "                TO WKS-HORA-CORRIDA(11:1)
024800     MOVE WKS-HS-HORA        TO WKS-HORA-CORRIDA(12:2)
024900     MOVE ":"                TO WKS-HORA-CORRIDA(14:1)
025000     MOVE WKS-HS-MINUTO      TO WKS-HORA-CORRIDA(15:2)
025100     MOVE ":"                TO WKS-HORA-CORRIDA(17:1)
025200     MOVE WKS-HS-SEGUNDO     TO WKS-HORA-CORRIDA(18:2)
025300     EVALUATE TRUE
025400        WHEN WKS-SINK-PLANO
025500            MOVE "CXPWFLAT" TO WKS-SINK-PROGRAMA
025600        WHEN WKS-SINK-BBDD-RENGLON
025700            MOVE "CXPWDBRW" TO WKS-SINK-PROGRAMA
025800        WHEN WKS-SINK-BBDD-SERIAL
025900            MOVE "CXPWDBSR" TO WKS-SINK-PROGRAMA
026000        WHEN OTHER
026100            MOVE "CXPWFLAT" TO WKS-SINK-PROGRAMA
026200     END-EVALUATE.
026300 PROCESOS-PARAMETROS-E. EXIT.
026400
026500*APERTURA Y VALIDACION FS DE ARCHIVOS
026600 ABRIR-ARCHIVOS SECTION.
026700     OPEN INPUT CXPFTP
026800     IF FS-CXPFTP NOT EQUAL 0
026900        MOVE 'CXPFTP'  TO ARCHIVO
027000        MOVE 'OPEN'    TO ACCION
027100        MOVE  91       TO RETURN-CODE
027200        DISPLAY "ERROR AL ABRIR ARCHIVO CXPFTP - FS: " FS-CXPFTP
027300        STOP RUN
027400     END-IF.
027500 ABRIR-ARCHIVOS-E. EXIT.
027600
027700*LEE UN RENGLON UTIL (NO COMENTARIO, NO BLANCO, NO CABECERA) DEL
027800*ARCHIVO DE ENTRADA, O SEÑALA FIN DE ARCHIVO
027900 LEER-REGISTRO-ENTRADA SECTION.
028000     MOVE "N" TO WKS-LINEA-VALIDA
028100     PERFORM LEER-UNA-LINEA UNTIL WKS-END-CXPFTP
028200                                OR WKS-RENGLON-USABLE.
028300 LEER-REGISTRO-ENTRADA-E. EXIT.
028400
028500 LEER-UNA-LINEA SECTION.
028600     READ CXPFTP INTO WKS-REG-ENTRADA
028700     EVALUATE FS-CXPFTP
028800        WHEN 0
028900            ADD 1 TO WKS-CONT-LEIDOS
029000            EVALUATE TRUE
029100               WHEN WKS-REG-ENTRADA = SPACES
029200                   MOVE "N" TO WKS-LINEA-VALIDA
029300               WHEN WKS-REG-PRIMER-CAR = WKS-META-PREFIJO-COMENT
029400                   ADD 1 TO WKS-CONT-COMENTARIOS
029500                   MOVE "N" TO WKS-LINEA-VALIDA
029600               WHEN WKS-META-CON-CABECERA
029700                    AND WKS-CABECERAS-OMITIDAS = ZEROS
029800                   ADD 1 TO WKS-CABECERAS-OMITIDAS
029900                   ADD 1 TO WKS-CONT-CABECERA
030000                   MOVE "N" TO WKS-LINEA-VALIDA
030100               WHEN OTHER
030200                   MOVE "S" TO WKS-LINEA-VALIDA
030300            END-EVALUATE
030400        WHEN 10
030500            SET WKS-END-CXPFTP TO TRUE
030600            MOVE "S" TO WKS-LINEA-VALIDA
030700        WHEN OTHER
030800            MOVE 'CXPFTP' TO ARCHIVO
030900            MOVE 'READ'   TO ACCION
031000            MOVE  91      TO RETURN-CODE
031100            DISPLAY "ERROR LEYENDO CXPFTP - FS: " FS-CXPFTP
031200            PERFORM CERRAR-ARCHIVOS
031300            STOP RUN
031400     END-EVALUATE.
031500 LEER-UNA-LINEA-E. EXIT.
031600
031700*ORQUESTA EL PROCESAMIENTO DE UN RENGLON UTIL: TOKENIZA, MAPEA,
031800*ARMA EL EVENTO, LO ACUMULA EN EL LOTE Y LEE EL SIGUIENTE
031900 PROCESAR-RENGLON SECTION.
031910     MOVE 1 TO WKS-PASO-PIPELINE-ACT
031920     PERFORM 032-PASO-TOKENIZAR THRU 038-PASO-ACUMULAR-EXIT
031930     PERFORM LEER-REGISTRO-ENTRADA.
031940 PROCESAR-RENGLON-E. EXIT.
031945*ENCADENA LOS 4 PASOS DEL RENGLON (TOKENIZA/MAPEA/ARMA/ACUMULA);
031950*UN PASO QUE FALLA SALTA CON GO TO DIRECTO AL FINAL DEL RANGO
031955 032-PASO-TOKENIZAR.
031960     ADD 1 TO WKS-PASO-PIPELINE-ACT
031965     PERFORM TOKENIZAR-REGISTRO
031970     IF WKS-VALIDACIONES-OK NOT = 1
031975        GO TO 038-PASO-ACUMULAR-EXIT
031980     END-IF.
031985 032-PASO-TOKENIZAR-EXIT. EXIT.
032000 034-PASO-MAPEAR.
032005     ADD 1 TO WKS-PASO-PIPELINE-ACT
032010     PERFORM MAPEAR-CAMPOS
032015     IF WKS-VALIDACIONES-OK NOT = 1
032020        GO TO 038-PASO-ACUMULAR-EXIT
032025     END-IF.
032030 034-PASO-MAPEAR-EXIT. EXIT.
032035 036-PASO-CONSTRUIR.
032040     ADD 1 TO WKS-PASO-PIPELINE-ACT
032045     PERFORM CONSTRUIR-EVENTO.
032050 036-PASO-CONSTRUIR-EXIT. EXIT.
032055 038-PASO-ACUMULAR.
032060     ADD 1 TO WKS-PASO-PIPELINE-ACT
032065     PERFORM ACUMULAR-EN-LOTE.
032070 038-PASO-ACUMULAR-EXIT. EXIT.
032800
033000*PARTE WKS-REG-ENTRADA EN WKS-TOKEN-TABLA RESPETANDO COMILLAS
033200*(UNA COMA DENTRO DE COMILLAS NO PARTE EL VALOR) Y FRAGMENTOS
033300*XML (UNA COMA MIENTRAS < Y > NO ESTAN BALANCEADOS NO PARTE)
033400 TOKENIZAR-REGISTRO SECTION.
033500     MOVE 1     TO WKS-VALIDACIONES-OK
033600     MOVE 1     TO WKS-TOKEN-COUNT
033650     MOVE ZEROS TO WKS-TOKEN-DELIM-COUNT
033700     MOVE 1     TO WKS-POS-TOKEN
033800     MOVE "N"   TO WKS-EN-COMILLAS
033900     MOVE "N"   TO WKS-SALTAR-SIGUIENTE
034000     MOVE ZEROS TO WKS-CTR-ABRE-XML WKS-CTR-CIERRA-XML
034100     MOVE SPACES TO WKS-TOKEN-VALOR(1) WKS-TOKEN-VALOR(2)
034200                    WKS-TOKEN-VALOR(3) WKS-TOKEN-VALOR(4)
034300                    WKS-TOKEN-VALOR(5)
034400     MOVE ZEROS  TO WKS-TOKEN-LARGO(1) WKS-TOKEN-LARGO(2)
034500                    WKS-TOKEN-LARGO(3) WKS-TOKEN-LARGO(4)
034600                    WKS-TOKEN-LARGO(5)
034700     INSPECT WKS-REG-ENTRADA TALLYING WKS-LARGO-LINEA
034800             FOR CHARACTERS BEFORE INITIAL "  "
034900     IF WKS-LARGO-LINEA = ZEROS
035000        MOVE 180 TO WKS-LARGO-LINEA
035100     END-IF
035200     PERFORM EXAMINAR-UN-CARACTER
035300             VARYING WKS-CHAR-IX FROM 1 BY 1
035400             UNTIL WKS-CHAR-IX > WKS-LARGO-LINEA.
035500 TOKENIZAR-REGISTRO-E. EXIT.
035600
035700 EXAMINAR-UN-CARACTER SECTION.
035800     IF WKS-DEBE-SALTAR
035900        MOVE "N" TO WKS-SALTAR-SIGUIENTE
036000     ELSE
036100        MOVE WKS-REG-ENTRADA(WKS-CHAR-IX:1) TO WKS-CHAR-ACTUAL
036200        IF WKS-CHAR-IX < WKS-LARGO-LINEA
036300           MOVE WKS-REG-ENTRADA(WKS-CHAR-IX + 1:1)
036400                                           TO WKS-CHAR-SIGUIENTE
036500        ELSE
036600           MOVE SPACES TO WKS-CHAR-SIGUIENTE
036700        END-IF
036800
036900        EVALUATE TRUE
037000           WHEN WKS-CHAR-ACTUAL = WKS-META-COMILLA
037100                AND WKS-DENTRO-COMILLAS
037200                AND WKS-CHAR-SIGUIENTE = WKS-META-COMILLA
037300               PERFORM AGREGAR-CARACTER-TOKEN
037400               MOVE "S" TO WKS-SALTAR-SIGUIENTE
037500           WHEN WKS-CHAR-ACTUAL = WKS-META-COMILLA
037600                AND WKS-DENTRO-COMILLAS
037700               MOVE "N" TO WKS-EN-COMILLAS
037800               PERFORM AGREGAR-CARACTER-TOKEN
037900           WHEN WKS-CHAR-ACTUAL = WKS-META-COMILLA
038000               MOVE "S" TO WKS-EN-COMILLAS
038100               PERFORM AGREGAR-CARACTER-TOKEN
038200           WHEN WKS-CHAR-ACTUAL = "<"
038300               ADD 1 TO WKS-CTR-ABRE-XML
038400               PERFORM AGREGAR-CARACTER-TOKEN
038500           WHEN WKS-CHAR-ACTUAL = ">"
038600               ADD 1 TO WKS-CTR-CIERRA-XML
038700               PERFORM AGREGAR-CARACTER-TOKEN
038800           WHEN WKS-CHAR-ACTUAL = WKS-META-DELIM-COLUMNA
038900                AND NOT WKS-DENTRO-COMILLAS
039000                AND WKS-CTR-ABRE-XML = WKS-CTR-CIERRA-XML
039100               PERFORM CERRAR-TOKEN-ACTUAL
039200           WHEN OTHER
039300               PERFORM AGREGAR-CARACTER-TOKEN
039400        END-EVALUATE
039500     END-IF.
039600 EXAMINAR-UN-CARACTER-E. EXIT.
039700
039800*AGREGA EL CARACTER ACTUAL AL TOKEN QUE SE ESTA ACUMULANDO
039900 AGREGAR-CARACTER-TOKEN SECTION.
040000     IF WKS-POS-TOKEN < 33
040100        MOVE WKS-CHAR-ACTUAL
040200               TO WKS-TOKEN-VALOR(WKS-TOKEN-COUNT)
040300                                  (WKS-POS-TOKEN:1)
040400        ADD 1 TO WKS-POS-TOKEN
040500        ADD 1 TO WKS-TOKEN-LARGO(WKS-TOKEN-COUNT)
040600     END-IF.
040700 AGREGAR-CARACTER-TOKEN-E. EXIT.
040800
040900*CIERRA EL TOKEN ACTUAL (SE ENCONTRO UN DELIMITADOR VALIDO) Y
041000*ABRE EL SIGUIENTE, SI TODAVIA HAY CUPO EN LA TABLA. EL CONTEO
041050*DE DELIMITADORES SE LLEVA APARTE, SIN TOPE, PARA QUE UN RENGLON
041060*CON MAS COLUMNAS DE LAS DEBIDAS SI LLEGUE AL DESCUADRE FATAL
041070*DE MAPEAR-CAMPOS EN LUGAR DE FUNDIRSE CON EL TOKEN 5
041100 CERRAR-TOKEN-ACTUAL SECTION.
041150     ADD 1 TO WKS-TOKEN-DELIM-COUNT
041200     IF WKS-TOKEN-COUNT < 5
041300        ADD 1      TO WKS-TOKEN-COUNT
041400        MOVE 1     TO WKS-POS-TOKEN
041500        MOVE ZEROS TO WKS-CTR-ABRE-XML WKS-CTR-CIERRA-XML
041600     END-IF.
041700 CERRAR-TOKEN-ACTUAL-E. EXIT.
041800
041900*VALIDA EL NUMERO DE COLUMNAS OBTENIDAS CONTRA EL METADATO DEL
042000*DATASET, DESENCOMILLA CADA VALOR Y TIPIFICA LAS COLUMNAS
042100*ENTERAS. SI EL RENGLON ES UN PIE DE ARCHIVO SE DESCARTA SIN
042200*ERROR; EN CUALQUIER OTRO CASO DE DESCUADRE ES ERROR FATAL.
042300 MAPEAR-CAMPOS SECTION.
042350     COMPUTE WKS-TOKEN-COLS-VISTAS = WKS-TOKEN-DELIM-COUNT + 1
042400     IF WKS-TOKEN-COLS-VISTAS NOT = WKS-META-NUM-COLUMNAS
042500        IF WKS-META-CON-PIE
042600           ADD 1 TO WKS-CONT-PIE-DESCARTADO
042700           MOVE 0 TO WKS-VALIDACIONES-OK
042800        ELSE
042900           MOVE 'CXPFTP'  TO ARCHIVO
043000           MOVE 'MAPEO'   TO ACCION
043100           MOVE  91       TO RETURN-CODE
043200           DISPLAY "ERROR - NUMERO DE COLUMNAS INESPERADO EN "
043300                   "RENGLON " WKS-CONT-LEIDOS
043400           PERFORM CERRAR-ARCHIVOS
043500           STOP RUN
043600        END-IF
043700     ELSE
043800        MOVE WKS-TOKEN-VALOR(1) TO WKS-VALOR-CRUDO
043900        PERFORM DESENCOMILLAR-CAMPO
044000        MOVE WKS-VALOR-LIMPIO   TO WKS-TOKEN-VALOR(1)
044100        MOVE WKS-LARGO-LIMPIO   TO WKS-TOKEN-LARGO(1)
044200        MOVE WKS-TOKEN-VALOR(2) TO WKS-VALOR-CRUDO
044300        PERFORM DESENCOMILLAR-CAMPO
044400        MOVE WKS-VALOR-LIMPIO   TO WKS-TOKEN-VALOR(2)
044500        MOVE WKS-LARGO-LIMPIO   TO WKS-TOKEN-LARGO(2)
044600        MOVE WKS-TOKEN-VALOR(3) TO WKS-VALOR-CRUDO
044700        PERFORM DESENCOMILLAR-CAMPO
044800        MOVE WKS-VALOR-LIMPIO   TO WKS-TOKEN-VALOR(3)
044900        MOVE WKS-LARGO-LIMPIO   TO WKS-TOKEN-LARGO(3)
045000        MOVE WKS-TOKEN-VALOR(4) TO WKS-VALOR-CRUDO
045100        PERFORM DESENCOMILLAR-CAMPO
045200        MOVE WKS-VALOR-LIMPIO   TO WKS-TOKEN-VALOR(4)
045300        MOVE WKS-LARGO-LIMPIO   TO WKS-TOKEN-LARGO(4)
045400        MOVE WKS-TOKEN-VALOR(5) TO WKS-VALOR-CRUDO
045500        PERFORM DESENCOMILLAR-CAMPO
045600        MOVE WKS-VALOR-LIMPIO   TO WKS-TOKEN-VALOR(5)
045700        MOVE WKS-LARGO-LIMPIO   TO WKS-TOKEN-LARGO(5)
045800     END-IF.
045900 MAPEAR-CAMPOS-E. EXIT.
046000
046100*QUITA COMILLAS EXTERNAS Y DESDOBLA COMILLAS DOBLES ESCAPADAS
046200*("" DENTRO DE UN VALOR SE CONVIERTE EN UNA SOLA COMILLA)
046300 DESENCOMILLAR-CAMPO SECTION.
046400     MOVE SPACES TO WKS-VALOR-LIMPIO
046500     MOVE ZEROS  TO WKS-LARGO-LIMPIO
046600     INSPECT WKS-VALOR-CRUDO TALLYING WKS-LARGO-CRUDO
046700             FOR CHARACTERS BEFORE INITIAL "  "
046800     IF WKS-LARGO-CRUDO = ZEROS
046900        MOVE 32 TO WKS-LARGO-CRUDO
047000     END-IF
047100     IF WKS-VALOR-CRUDO(1:1) = WKS-META-COMILLA
047200        AND WKS-LARGO-CRUDO > 1
047300        MOVE 2               TO WKS-POS-LECT
047400        MOVE 1                TO WKS-POS-ESCR
047500        PERFORM COPIAR-UN-CARACTER-LIMPIO
047600                VARYING WKS-POS-LECT FROM WKS-POS-LECT BY 1
047700                UNTIL WKS-POS-LECT > WKS-LARGO-CRUDO - 1
047800        COMPUTE WKS-LARGO-LIMPIO = WKS-POS-ESCR - 1
047900     ELSE
048000        MOVE WKS-VALOR-CRUDO TO WKS-VALOR-LIMPIO
048100        MOVE WKS-LARGO-CRUDO TO WKS-LARGO-LIMPIO
048200     END-IF.
048300 DESENCOMILLAR-CAMPO-E. EXIT.
048400
048500 COPIAR-UN-CARACTER-LIMPIO SECTION.
048600     IF WKS-VALOR-CRUDO(WKS-POS-LECT:1) = WKS-META-COMILLA
048700        AND WKS-VALOR-CRUDO(WKS-POS-LECT + 1:1) = WKS-META-COMILLA
048800        MOVE WKS-META-COMILLA TO WKS-VALOR-LIMPIO(WKS-POS-ESCR:1)
048900        ADD  1 TO WKS-POS-ESCR
049000        ADD  1 TO WKS-POS-LECT
049100     ELSE
049200        MOVE WKS-VALOR-CRUDO(WKS-POS-LECT:1)
049300                               TO WKS-VALOR-LIMPIO(WKS-POS-ESCR:1)
049400        ADD  1 TO WKS-POS-ESCR
049500     END-IF.
049600 COPIAR-UN-CARACTER-LIMPIO-E. EXIT.
049700
049800*ARMA EL CUSTOMER-EVENT DEL RENGLON ACTUAL: CAMPOS DE NEGOCIO
049900*TIPIFICADOS MAS LOS CAMPOS CONSTANTES DE LA CORRIDA (JOB-ID,
050000*LLAVE DE ORIGEN, PROPIEDADES EN CERO PARA ESTE TRANSFORM)
050100 CONSTRUIR-EVENTO SECTION.
050200     MOVE ZEROS  TO WKS-EV-CLTIPO-ID
050300     MOVE ZEROS  TO WKS-EV-EVT-TIPO-ID
050400     IF WKS-TOKEN-LARGO(1) > ZEROS
050500        AND WKS-TOKEN-VALOR(1)(1:WKS-TOKEN-LARGO(1)) IS NUMERIC
050600        MOVE WKS-TOKEN-VALOR(1)(1:WKS-TOKEN-LARGO(1))
050700                                     TO WKS-EV-CLTIPO-ID
050800     END-IF
050900     MOVE WKS-TOKEN-VALOR(2)         TO WKS-EV-CLIENTE-ID
051000     IF WKS-TOKEN-LARGO(3) > ZEROS
051100        AND WKS-TOKEN-VALOR(3)(1:WKS-TOKEN-LARGO(3)) IS NUMERIC
051200        MOVE WKS-TOKEN-VALOR(3)(1:WKS-TOKEN-LARGO(3))
051300                                     TO WKS-EV-EVT-TIPO-ID
051400     END-IF
051500     IF WKS-TOKEN-VALOR(4) = SPACES
051600        MOVE WKS-HORA-CORRIDA        TO WKS-EV-EVT-FECHA
051700     ELSE
051800        MOVE WKS-TOKEN-VALOR(4)      TO WKS-EV-EVT-FECHA
051900     END-IF
052000     MOVE WKS-TOKEN-VALOR(5)         TO WKS-EV-EVT-VALOR
052100     MOVE WKS-SYSIN-JOBID             TO WKS-EV-JOB-ID
052200     MOVE ZEROS                       TO WKS-EV-NUM-PROPS
052300     STRING "LINEA-" WKS-CONT-LEIDOS  DELIMITED BY SIZE
052400            INTO WKS-EV-LLAVE-ORIGEN.
052500 CONSTRUIR-EVENTO-E. EXIT.
052600
052700*ACUMULA EL EVENTO ACTUAL EN EL LOTE DE DESPACHO. CUANDO EL LOTE
052800*LLEGA AL MAXIMO, SE DESPACHA DE INMEDIATO AL ESCRITOR
052900 ACUMULAR-EN-LOTE SECTION.
053000     ADD 1 TO WKS-LOTE-CANT
053100     MOVE WKS-EV-CLTIPO-ID    TO WKS-LE-CLTIPO-ID(WKS-LOTE-CANT)
053200     MOVE WKS-EV-CLIENTE-ID   TO WKS-LE-CLIENTE-ID(WKS-LOTE-CANT)
053300     MOVE WKS-EV-EVT-TIPO-ID  TO WKS-LE-EVT-TIPO-ID(WKS-LOTE-CANT)
053400     MOVE WKS-EV-EVT-FECHA    TO WKS-LE-EVT-FECHA(WKS-LOTE-CANT)
053500     MOVE WKS-EV-EVT-VALOR    TO WKS-LE-EVT-VALOR(WKS-LOTE-CANT)
053600     MOVE WKS-EV-LLAVE-ORIGEN TO WKS-LE-LLAVE-ORIGEN(WKS-LOTE-CANT)
053700     MOVE WKS-EV-JOB-ID       TO WKS-LE-JOB-ID(WKS-LOTE-CANT)
053800     MOVE WKS-EV-NUM-PROPS    TO WKS-LE-NUM-PROPS(WKS-LOTE-CANT)
053900     IF WKS-LOTE-CANT >= WKS-LOTE-MAXIMO
054000        PERFORM DESPACHAR-LOTE
054100     END-IF.
054200 ACUMULAR-EN-LOTE-E. EXIT.
054300
054400*ENVIA EL LOTE ACUMULADO AL PROGRAMA ESCRITOR QUE CORRESPONDE
054500*SEGUN LA ACCION DEL SYSIN. UN LOTE VACIO NO SE DESPACHA.
054600 DESPACHAR-LOTE SECTION.
054650*CON EL SWITCH UPSI-0 ENCENDIDO (MODO DIAGNOSTICO) SE TRAZA CADA
054660*LLAMADA AL ESCRITOR DE SALIDA, SIN NECESIDAD DE RECOMPILAR
054670     IF WKS-MODO-DIAGNOSTICO
054680        DISPLAY "DIAG - DESPACHANDO LOTE No. " WKS-CONT-LOTES
054690                " (" WKS-LOTE-CANT " EVENTOS) A "
054695                WKS-SINK-PROGRAMA
054697     END-IF
054700     IF WKS-LOTE-CANT > ZEROS
054800        CALL WKS-SINK-PROGRAMA USING WKS-LOTE-CANT,
054900                                      WKS-LOTE-EVENTOS,
055000                                      WKS-HORA-CORRIDA,
055100                                      WKS-SYSIN-TESTFLG
055200        ADD WKS-LOTE-CANT TO WKS-CONT-EVENTOS
055300        ADD 1             TO WKS-CONT-LOTES
055400        MOVE ZEROS        TO WKS-LOTE-CANT
055500     END-IF.
055600 DESPACHAR-LOTE-E. EXIT.
055700
055800 ESTADISTICAS SECTION.
055900     DISPLAY
056000     "**********************************************************"
056100     DISPLAY
056200     "*                  E S T A D I S T I C A S               *"
056300     DISPLAY
056400     "**********************************************************"
056500
056600     MOVE ZEROS              TO WKS-MASK
056700     MOVE WKS-CONT-LEIDOS    TO WKS-MASK
056800     DISPLAY
056900     "TOTAL RENGLONES LEIDOS DE CXPFTP         : " WKS-MASK
057000
057100     MOVE ZEROS              TO WKS-MASK
057200     MOVE WKS-CONT-COMENTARIOS TO WKS-MASK
057300     DISPLAY
057400     "TOTAL RENGLONES DE COMENTARIO OMITIDOS   : " WKS-MASK
057500
057600     MOVE ZEROS              TO WKS-MASK
057700     MOVE WKS-CONT-CABECERA  TO WKS-MASK
057800     DISPLAY
057900     "TOTAL RENGLONES DE CABECERA OMITIDOS     : " WKS-MASK
058000
058100     MOVE ZEROS              TO WKS-MASK
058200     MOVE WKS-CONT-PIE-DESCARTADO TO WKS-MASK
058300     DISPLAY
058400     "TOTAL PIES DE ARCHIVO DESCARTADOS        : " WKS-MASK
058500
058600     MOVE ZEROS              TO WKS-MASK
058700     MOVE WKS-CONT-EVENTOS   TO WKS-MASK
058800     DISPLAY
058900     "TOTAL EVENTOS DESPACHADOS AL ESCRITOR     : " WKS-MASK
059000
059100     MOVE ZEROS              TO WKS-MASK
059200     MOVE WKS-CONT-LOTES     TO WKS-MASK
059300     DISPLAY
059400     "TOTAL LOTES DESPACHADOS                  : " WKS-MASK
059500
059600     DISPLAY
059700     "**********************************************************".
059800 ESTADISTICAS-E. EXIT.
059900
060000 CERRAR-ARCHIVOS SECTION.
060100     CLOSE CXPFTP.
060200 CERRAR-ARCHIVOS-E. EXIT.
