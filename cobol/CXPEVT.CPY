000100******************************************************************
000200*                  C O P Y   B O O K   C X P E V T                *
000300*   LAYOUT DE EVENTO DE CLIENTE (CUSTOMER-EVENT) MAS SU TABLA DE  *
000400*   PROPIEDADES.  LO COMPARTEN EL LECTOR/TRANSFORMADOR CXPINGES  *
000500*   Y LOS TRES PROGRAMAS ESCRITORES DE SALIDA (CXPWFLAT,         *
000600*   CXPWDBRW Y CXPWDBSR) POR MEDIO DE COPY REPLACING.            *
000700******************************************************************
000800* FECHA       : 02/09/2024                                       *
000900* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
001000* APLICACION  : CXP - PLATAFORMA EXPERIENCIA DE CLIENTE          *
001100* PROGRAMA    : CXPEVT   (MIEMBRO COPY, NO EJECUTABLE)           *
001200* DESCRIPCION : LAYOUT DE EVENTO + PROPIEDADES PARA EL LOTE DE   *
001300*             : INGESTA DE ARCHIVOS PLANOS CXP.  UNA PROPIEDAD   *
001400*             : TIENE TIPO, NOMBRE DE TIPO DE VALOR Y VALOR.     *
001500* ARCHIVOS    : NO APLICA (SOLO WORKING-STORAGE/LINKAGE)         *
001600* BPM/RATIONAL: 241190                                          *
001700******************************************************************
001800*   20/02/1989 DRR  TKT-8940  VERSION INICIAL DEL LAYOUT GENERICODRR200289
001900*             : DE EVENTO/PROPIEDAD PARA INTERFASES DE LOTE
002000*   28/10/1998 SPQ  TKT-11563 AJUSTE DE FECHAS A CUATRO DIGITOS  SPQ281098
002100*             : DE ANIO EN EL CAMPO CXPE-EVT-FECHA (PROYECTO Y2K)
002200*   19/06/2003 JLM  TKT-13290 SE AGREGA REDEFINES NUMERICO DE LA JLM190603
002300*             : FECHA DE EVENTO PARA COMPARACIONES ARITMETICAS
002400*   14/09/2011 CRV  TKT-16602 SE AGREGA INDICADOR DE ESTADO DEL  CRV140911
002500*             : EVENTO (CXPE-EVT-ESTADO) CON SUS CONDICIONES 88
002600*   03/03/2024 PEDR TKT-241190 SE ADAPTA EL LAYOUT GENERICO PARAPEDR030324
002700*             : LA INGESTA DE ARCHIVOS PLANOS DE EVENTOS CXP
002800*   15/04/2024 EEDR TKT-205541 SE AGREGA CXPE-LLAVE-ORIGEN PARAEEDR150424
002900*             : PODER RASTREAR EL REGISTRO FUENTE DE UN EVENTO
003000*   20/06/2024 PEDR TKT-228866 SE AMPLIA TABLA PROPIEDADES DE  PEDR200624
003100*             : 10 A 20 OCURRENCIAS POR EVENTO
003200*   02/09/2024 CRV  TKT-244890 SE AGREGAN CAMPOS DE CLASIFICACIONCRV020924
003300*             : DEL EVENTO (SISTEMA ORIGEN, PRIORIDAD, LOTE Y
003400*             : REPROCESO) Y CONDICIONES 88 DE TIPO DE VALOR
003500 01  CXPE-EVENTO.
003600     05  CXPE-CLTIPO-ID          PIC 9(04).
003700     05  CXPE-CLIENTE-ID         PIC X(15).
003800     05  CXPE-EVT-TIPO-ID        PIC 9(04).
003900     05  CXPE-EVT-ESTADO         PIC X(01).
004000         88  CXPE-EVT-PENDIENTE             VALUE 'P'.
004100         88  CXPE-EVT-DESPACHADO            VALUE 'D'.
004200         88  CXPE-EVT-RECHAZADO             VALUE 'R'.
004300     05  CXPE-EVT-FECHA          PIC X(19).
004400*    REDEFINE DE LA FECHA DE EVENTO PARA PODER COMPARAR AAAA-MM-DD
004500     05  CXPE-EVT-FECHA-R REDEFINES CXPE-EVT-FECHA.
004600         10  CXPE-EVTF-ANIO      PIC X(04).
004700         10  FILLER              PIC X(01).
004800         10  CXPE-EVTF-MES       PIC X(02).
004900         10  FILLER              PIC X(01).
005000         10  CXPE-EVTF-DIA       PIC X(02).
005100         10  FILLER              PIC X(01).
005200         10  CXPE-EVTF-HORA      PIC X(08).
005300*    REDEFINE NUMERICO DE LA MISMA FECHA PARA COMPARACION DIRECTA
005400*    (TKT-13290, LA COMPARACION ALFANUMERICA NO BASTABA CUANDO
005500*    LOS CAMPOS FUENTE TRAIAN CEROS A LA IZQUIERDA INCONSISTENTES)
005600     05  CXPE-EVT-FECHA-N9 REDEFINES CXPE-EVT-FECHA PIC 9(19).
005700     05  CXPE-EVT-VALOR          PIC X(30).
005800     05  CXPE-LLAVE-ORIGEN       PIC X(30).
005900     05  CXPE-JOB-ID             PIC 9(09).
006000     05  CXPE-LOTE-ID            PIC 9(07) COMP-3.
006100     05  CXPE-SISTEMA-ORIGEN     PIC X(04).
006200         88  CXPE-ORIGEN-CXP-WEB            VALUE 'WEB '.
006300         88  CXPE-ORIGEN-CXP-MOVIL          VALUE 'MOV '.
006400         88  CXPE-ORIGEN-CXP-BATCH          VALUE 'BAT '.
006500     05  CXPE-PRIORIDAD          PIC 9(01).
006600         88  CXPE-PRIORIDAD-ALTA            VALUE 1.
006700         88  CXPE-PRIORIDAD-NORMAL          VALUE 5.
006800         88  CXPE-PRIORIDAD-BAJA            VALUE 9.
006900     05  CXPE-IND-REPROCESO      PIC X(01).
007000         88  CXPE-ES-REPROCESO              VALUE 'S'.
007100         88  CXPE-NO-ES-REPROCESO           VALUE 'N'.
007200     05  CXPE-NUM-PROPS          PIC 9(02) COMP.
007300     05  CXPE-PROPIEDADES OCCURS 20 TIMES
007400                           INDEXED BY CXPE-IX.
007500         10  CXPE-PROP-TIPO-ID   PIC 9(04).
007600         10  CXPE-PROP-VTIPO     PIC X(08).
007700             88  CXPE-VTIPO-STRING      VALUE 'STRING  '.
007800             88  CXPE-VTIPO-TEXT        VALUE 'TEXT    '.
007900             88  CXPE-VTIPO-NONE        VALUE 'NONE    '.
008000             88  CXPE-VTIPO-NUMERICO    VALUE 'NUMBER  '.
008100             88  CXPE-VTIPO-BOOLEANO    VALUE 'BOOLEAN '.
008200         10  CXPE-PROP-VALOR     PIC X(30).
008300*        REDEFINE NUMERICO DEL VALOR PARA CUANDO CXPE-PROP-VTIPO
008400*        SEA UN TIPO NUMERICO CONOCIDO (NO USADO POR ESTE PORTEO,
008500*        SE DEJA COMO EN LOS DEMAS LAYOUTS DE INTERFASE DEL AREA)
008600         10  CXPE-PROP-VALOR-R REDEFINES CXPE-PROP-VALOR.
008700             15  CXPE-PROP-VALOR-NUM PIC 9(15).
008800             15  FILLER          PIC X(15).
008900         10  FILLER              PIC X(05).
009000     05  FILLER                  PIC X(10).
