000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 03/03/2024                                       *
000400* PROGRAMADOR : DANIEL RAMIREZ (PEDR)                            *
000500* APLICACION  : CXP - PLATAFORMA EXPERIENCIA DE CLIENTE          *
000600* PROGRAMA    : CXPWDBSR                                        *
000700* TIPO        : BATCH (SUBPROGRAMA CALLED)                      *
000800* DESCRIPCION : RECIBE UN LOTE DE EVENTOS DE CLIENTE DESDE       *
000900*             : CXPINGES Y LOS DEJA LISTOS PARA CARGA A BASE DE  *
001000*             : DATOS CON LAS PROPIEDADES SERIALIZADAS EN UNA    *
001100*             : SOLA COLUMNA POR EVENTO (SALIDA 3 DEL PORTEO).   *
001200*             : SELECCIONA TABLA (ARCHIVO) DE PRODUCCION O DE    *
001300*             : PRUEBA SEGUN EL INDICADOR DE MODO RECIBIDO.      *
001400* ARCHIVOS    : SALEVTP=A, SALEVTT=A                            *
001500* ACCION (ES) : S=ESCRIBIR EVENTOS CON PROPIEDADES SERIALIZADAS  *
001600* INSTALADO   : DD/MM/AAAA                                      *
001700* BPM/RATIONAL: 241190                                          *
001800* NOMBRE      : ESCRITOR BBDD SERIALIZADO DE EVENTOS CXP         *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002110*   28/02/1989 DRR  TKT-8961  VERSION INICIAL DEL MODULO ESCRITOR *
002120*             : GENERICO CON PROPIEDADES SERIALIZADAS EN UNA     *
002130*             : SOLA COLUMNA POR REGISTRO
002140*   28/10/1998 SPQ  TKT-11563 AJUSTE DE FECHAS A CUATRO DIGITOS  *
002150*             : DE ANIO EN CAMPOS DE CONTROL (PROYECTO Y2K)
002160*   30/01/2006 JLM  TKT-14203 SE AGREGA SELECCION DE TABLA DE    *
002170*             : PRUEBA POR SWITCH UPSI SIN RECOMPILAR EL MODULO
002180*   19/07/2016 CRV  TKT-19531 SE ESTANDARIZA EL ENCOMILLADO DE   *
002190*             : VALORES ALFANUMERICOS EN LA SERIALIZACION
002200*   03/03/2024 PEDR TKT-241190 VERSION INICIAL - MODULO ESCRITOR *
002300*             : BBDD DE EVENTOS CON PROPIEDADES SERIALIZADAS EN
002400*             : UNA SOLA COLUMNA
002700*   25/07/2024 EEDR TKT-243890 SE AGREGA SELECCION DE TABLA DE   *
002800*             : PRUEBA CUANDO EL INDICADOR DE MODO VIENE EN "Y"
002900*   14/08/2024 PEDR TKT-244010 UN LOTE SIN NINGUNA PROPIEDAD NO  *
003000*             : ESCRIBE EL RENGLON CON LA COLUMNA VACIA          *
003100******************************************************************
003200 PROGRAM-ID.                    CXPWDBSR.
003300 AUTHOR.                        DANIEL RAMIREZ.
003400 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS CXP.
003500 DATE-WRITTEN.                  28/02/1989.
003600 DATE-COMPILED.                 14/08/2024.
003700 SECURITY.                      USO INTERNO - DEPTO SISTEMAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-1 ON  STATUS IS WKS-FORZAR-PRUEBA
004300            OFF STATUS IS WKS-NO-FORZAR-PRUEBA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600******************************************************************
004700*              A R C H I V O S   D E   S A L I D A
004800******************************************************************
004900     SELECT SALEVTP ASSIGN   TO SALEVTP
005000            ORGANIZATION     IS LINE SEQUENTIAL
005100            FILE STATUS      IS FS-SALEVTP.
005200     SELECT SALEVTT ASSIGN   TO SALEVTT
005300            ORGANIZATION     IS LINE SEQUENTIAL
005400            FILE STATUS      IS FS-SALEVTT.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*1 -->CARGA DE EVENTOS SERIALIZADOS, TABLA DE PRODUCCION
005900 FD SALEVTP
006000     RECORD CONTAINS 200 CHARACTERS.
006100 01 REG-SALEVTP.
006200    02 REG-SALEVTP-TEXTO           PIC X(190).
006300    02 FILLER                      PIC X(010).
006400
006500*2 -->CARGA DE EVENTOS SERIALIZADOS, TABLA DE PRUEBA
006600 FD SALEVTT
006700     RECORD CONTAINS 200 CHARACTERS.
006800 01 REG-SALEVTT.
006900    02 REG-SALEVTT-TEXTO           PIC X(190).
007000    02 FILLER                      PIC X(010).
007100
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*               C A M P O S    D E    T R A B A J O              *
007500******************************************************************
007600 01 WKS-CAMPOS-DE-TRABAJO.
007700    02 WKS-PROGRAMA               PIC X(08)         VALUE
007800                                                    "CXPWDBSR".
007900    02 WKS-TABLA-DESTINO          PIC X(01)         VALUE "P".
008000       88 WKS-DESTINO-PRODUCCION                     VALUE "P".
008100       88 WKS-DESTINO-PRUEBA                         VALUE "T".
008200    02 WKS-SALEVTP-ABIERTO        PIC X(01)         VALUE "N".
008300       88 WKS-SALEVTP-OK                              VALUE "S".
008400    02 WKS-SALEVTT-ABIERTO        PIC X(01)         VALUE "N".
008500       88 WKS-SALEVTT-OK                              VALUE "S".
008550    02 FILLER                     PIC X(05)         VALUE SPACES.
008600
008700******************************************************************
008800*   COLUMNA SERIALIZADA DE PROPIEDADES (UNIDAS POR COMA)          *
008900******************************************************************
009000 01 WKS-PROPIEDADES-SERIAL         PIC X(180)        VALUE SPACES.
009100 01 WKS-PROPIEDADES-SERIAL-R REDEFINES WKS-PROPIEDADES-SERIAL.
009200    02 WKS-PS-PRIMER-CAR           PIC X(01).
009300    02 FILLER                      PIC X(179).
009400 01 WKS-VALOR-FORMATEADO           PIC X(32)         VALUE SPACES.
009450 01 WKS-VALOR-FMT-LARGO            PIC 9(02) COMP    VALUE ZEROS.
009500 01 WKS-POS-SERIAL                 PIC 9(03) COMP    VALUE ZEROS.
009550 01 WKS-PROP-SERIAL-LARGO          PIC 9(03) COMP    VALUE ZEROS.
009600
009700******************************************************************
009800*  FECHA DE CREACION DEL RENGLON (HORA DE ARRANQUE DEL LOTE)      *
009900******************************************************************
010000 01 WKS-FECHA-CREACION             PIC X(19)         VALUE SPACES.
010100 01 WKS-FECHA-CREACION-R REDEFINES WKS-FECHA-CREACION.
010200    02 WKS-CR-ANIO                 PIC X(04).
010300    02 FILLER                      PIC X(01).
010400    02 WKS-CR-MES                  PIC X(02).
010500    02 FILLER                      PIC X(01).
010600    02 WKS-CR-DIA                  PIC X(02).
010700    02 FILLER                      PIC X(09).
010800
010900******************************************************************
011000*     FECHA/HORA DE EVENTO EFECTIVA (CON DEFAULT APLICADO)        *
011100******************************************************************
011200 01 WKS-EVT-FECHA-EFECTIVA         PIC X(19)         VALUE SPACES.
011300 01 WKS-EVT-FECHA-EFECTIVA-R REDEFINES WKS-EVT-FECHA-EFECTIVA.
011400    02 WKS-EF-ANIO                 PIC X(04).
011500    02 FILLER                      PIC X(01).
011600    02 WKS-EF-MES                  PIC X(02).
011700    02 FILLER                      PIC X(01).
011800    02 WKS-EF-DIA                  PIC X(02).
011900    02 FILLER                      PIC X(09).
012000
012100******************************************************************
012200*        C O N T A D O R E S   E S T A D I S T I C A S           *
012300******************************************************************
012400 01 WKS-CONTADORES.
012500    02 WKS-CONT-EVENTOS-ESCRITOS   PIC 9(10) COMP    VALUE ZEROS.
012600
012700******************************************************************
012800*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
012900******************************************************************
013000 01 FS-SALEVTP                     PIC 9(02)         VALUE ZEROS.
013100 01 FS-SALEVTT                     PIC 9(02)         VALUE ZEROS.
013200
013300* Variables de rutina para control de errores
013400 01 PROGRAMA                       PIC X(08)         VALUE SPACES.
013500 01 ARCHIVO                        PIC X(08)         VALUE SPACES.
013600 01 ACCION                         PIC X(10)         VALUE SPACES.
013700
013800 LINKAGE SECTION.
013900 01 LK-LOTE-CANT                   PIC 9(02) COMP.
014000 01 LK-HORA-CORRIDA                PIC X(19).
014100 01 LK-MODO-PRUEBA                 PIC X(01).
014200 01 LK-LOTE-EVENTOS.
014300    02 LK-EVENTO OCCURS 1 TO 25 TIMES
014400                  DEPENDING ON LK-LOTE-CANT
014500                  INDEXED BY LK-IX.
014600       COPY CXPEVT REPLACING ==CXPE-== BY ==LK-==.
014700
014800 PROCEDURE DIVISION USING LK-LOTE-CANT, LK-LOTE-EVENTOS,
014900                           LK-HORA-CORRIDA, LK-MODO-PRUEBA.
015000 000-MAIN SECTION.
015010     PERFORM 010-PASO-PREPARAR THRU 030-PASO-CERRAR-EXIT
015020     GOBACK.
015030 000-MAIN-E. EXIT.
015040*ENCADENA LOS PASOS DEL LOTE (PREPARA/ESCRIBE/CIERRA); UN LOTE
015050*VACIO SALTA CON GO TO DIRECTO AL FINAL DEL RANGO SIN LLEGAR A
015060*ABRIR NI A CERRAR EL ARCHIVO DE SALIDA
015070 010-PASO-PREPARAR.
015080     MOVE LK-HORA-CORRIDA TO WKS-FECHA-CREACION
015090     IF LK-MODO-PRUEBA = "Y" OR WKS-FORZAR-PRUEBA
015100        SET WKS-DESTINO-PRUEBA TO TRUE
015110     ELSE
015120        SET WKS-DESTINO-PRODUCCION TO TRUE
015130     END-IF
015140     IF LK-LOTE-CANT = ZEROS
015150        GO TO 030-PASO-CERRAR-EXIT
015160     END-IF.
015170 010-PASO-PREPARAR-EXIT. EXIT.
015180 020-PASO-ESCRIBIR.
015190     PERFORM ABRIR-ARCHIVOS
015200     PERFORM ESCRIBIR-EVENTOS
015210             VARYING LK-IX FROM 1 BY 1
015220             UNTIL LK-IX > LK-LOTE-CANT.
015230 020-PASO-ESCRIBIR-EXIT. EXIT.
015240 030-PASO-CERRAR.
015250     PERFORM CERRAR-ARCHIVOS.
015260 030-PASO-CERRAR-EXIT. EXIT.
015270
016500*APERTURA DEL ARCHIVO DE SALIDA QUE CORRESPONDA (PRODUCCION O
016600*PRUEBA) SEGUN EL INDICADOR DE MODO RECIBIDO
016700 ABRIR-ARCHIVOS SECTION.
016800     IF WKS-DESTINO-PRUEBA
016900        OPEN EXTEND SALEVTT
017000        IF FS-SALEVTT = 35
017100           OPEN OUTPUT SALEVTT
017200        END-IF
017300        IF FS-SALEVTT NOT = 0
017400           MOVE 'SALEVTT' TO ARCHIVO
017500           MOVE 'OPEN'    TO ACCION
017600           MOVE  91       TO RETURN-CODE
017700           DISPLAY "ERROR AL ABRIR SALEVTT - FS: " FS-SALEVTT
017800           STOP RUN
017900        END-IF
018000        MOVE "S" TO WKS-SALEVTT-ABIERTO
018100     ELSE
018200        OPEN EXTEND SALEVTP
018300        IF FS-SALEVTP = 35
018400           OPEN OUTPUT SALEVTP
018500        END-IF
018600        IF FS-SALEVTP NOT = 0
018700           MOVE 'SALEVTP' TO ARCHIVO
018800           MOVE 'OPEN'    TO ACCION
018900           MOVE  91       TO RETURN-CODE
019000           DISPLAY "ERROR AL ABRIR SALEVTP - FS: " FS-SALEVTP
019100           STOP RUN
019200        END-IF
019300        MOVE "S" TO WKS-SALEVTP-ABIERTO
019400     END-IF.
019500 ABRIR-ARCHIVOS-E. EXIT.
019600
019700*ARMA LA COLUMNA SERIALIZADA DE PROPIEDADES Y ESCRIBE EL RENGLON
019800*DEL EVENTO LK-IX EN LA TABLA (ARCHIVO) QUE CORRESPONDA
019900 ESCRIBIR-EVENTOS SECTION.
020000     PERFORM SERIALIZAR-PROPIEDADES
020100     IF LK-EVT-FECHA(LK-IX) = SPACES
020200        MOVE LK-HORA-CORRIDA TO WKS-EVT-FECHA-EFECTIVA
020300     ELSE
020400        MOVE LK-EVT-FECHA(LK-IX) TO WKS-EVT-FECHA-EFECTIVA
020500     END-IF
020600     IF WKS-DESTINO-PRUEBA
020700        PERFORM ESCRIBIR-RENGLON-PRUEBA
020800     ELSE
020900        PERFORM ESCRIBIR-RENGLON-PRODUCCION
021000     END-IF.
021100 ESCRIBIR-EVENTOS-E. EXIT.
021200
021300*UNE LAS PROPIEDADES DEL EVENTO CON COMA; SI NO TRAE NINGUNA LA
021400*COLUMNA SE DEJA EN BLANCO (NULL)
021500 SERIALIZAR-PROPIEDADES SECTION.
021600     MOVE SPACES TO WKS-PROPIEDADES-SERIAL
021700     MOVE 1      TO WKS-POS-SERIAL
021750     MOVE ZEROS  TO WKS-PROP-SERIAL-LARGO
021800     IF LK-NUM-PROPS(LK-IX) > ZEROS
021900        PERFORM UNIR-UNA-PROPIEDAD
022000                VARYING LK-PROP-IX FROM 1 BY 1
022100                UNTIL LK-PROP-IX > LK-NUM-PROPS(LK-IX)
022150        INSPECT WKS-PROPIEDADES-SERIAL
022160                TALLYING WKS-PROP-SERIAL-LARGO
022170                FOR CHARACTERS BEFORE INITIAL "  "
022200     END-IF.
022300 SERIALIZAR-PROPIEDADES-E. EXIT.
022400
022500 UNIR-UNA-PROPIEDAD SECTION.
022600     PERFORM FORMATEAR-VALOR
022700     IF LK-PROP-IX > 1
022800        STRING WKS-PROPIEDADES-SERIAL(1:WKS-POS-SERIAL - 1)
022900                  DELIMITED BY SIZE
023000               ","  DELIMITED BY SIZE
023100               WKS-VALOR-FORMATEADO(1:WKS-VALOR-FMT-LARGO)
023150                                    DELIMITED BY SIZE
023200               INTO WKS-PROPIEDADES-SERIAL
023300     ELSE
023400        STRING WKS-VALOR-FORMATEADO(1:WKS-VALOR-FMT-LARGO)
023450                                    DELIMITED BY SIZE
023500               INTO WKS-PROPIEDADES-SERIAL
023600     END-IF
023700     INSPECT WKS-PROPIEDADES-SERIAL
023800             TALLYING WKS-POS-SERIAL
023900             FOR CHARACTERS BEFORE INITIAL "  "
024000     ADD 2 TO WKS-POS-SERIAL.
024100 UNIR-UNA-PROPIEDAD-E. EXIT.
024200
024300*EL VALOR SE ENCIERRA ENTRE COMILLAS CUANDO SU TIPO DE VALOR ES
024400*TEXTO (BLANCO, "STRING" O "TEXT"); LOS DEMAS TIPOS VAN SIN
024500*COMILLAS (MISMA REGLA QUE EL ESCRITOR PLANO CXPWFLAT)
024600 FORMATEAR-VALOR SECTION.
024700     MOVE SPACES TO WKS-VALOR-FORMATEADO
024800     EVALUATE LK-PROP-VTIPO(LK-IX, LK-PROP-IX)
024900        WHEN SPACES
025000        WHEN "STRING"
025100        WHEN "TEXT"
025150        WHEN "NONE"
025200            STRING '"'  DELIMITED BY SIZE
025300               LK-PROP-VALOR(LK-IX, LK-PROP-IX)
025400                                    DELIMITED BY SIZE
025500               '"'  DELIMITED BY SIZE
025600               INTO WKS-VALOR-FORMATEADO
025700        WHEN OTHER
025800            MOVE LK-PROP-VALOR(LK-IX, LK-PROP-IX)
025900                                    TO WKS-VALOR-FORMATEADO
026000     END-EVALUATE
026010     MOVE ZEROS TO WKS-VALOR-FMT-LARGO
026020     INSPECT WKS-VALOR-FORMATEADO
026030             TALLYING WKS-VALOR-FMT-LARGO
026040             FOR CHARACTERS BEFORE INITIAL "  "
026050     IF WKS-VALOR-FMT-LARGO = ZEROS
026060        MOVE 1 TO WKS-VALOR-FMT-LARGO
026070     END-IF.
026100 FORMATEAR-VALOR-E. EXIT.
026200
026300 ESCRIBIR-RENGLON-PRODUCCION SECTION.
026350*EL TRAMO DE PROPIEDADES SE ACOTA POR WKS-PROP-SERIAL-LARGO EN
026360*LUGAR DE DELIMITED BY SPACE, PUES UN VALOR STRING/TEXT PUEDE
026370*TRAER UN ESPACIO INCRUSTADO (TKT-CXP-0091)
026400     MOVE SPACES TO REG-SALEVTP
026410     IF WKS-PROP-SERIAL-LARGO > ZEROS
026420        STRING LK-CLTIPO-ID(LK-IX)       DELIMITED BY SIZE
026430               ","                       DELIMITED BY SIZE
026440               LK-CLIENTE-ID(LK-IX)       DELIMITED BY SIZE
026450               ","                       DELIMITED BY SIZE
026460               LK-EVT-TIPO-ID(LK-IX)     DELIMITED BY SIZE
026470               ","                       DELIMITED BY SIZE
026480               WKS-EVT-FECHA-EFECTIVA     DELIMITED BY SIZE
026490               ",1,"                     DELIMITED BY SIZE
027300               WKS-PROPIEDADES-SERIAL
027310                   (1:WKS-PROP-SERIAL-LARGO)
027320                                          DELIMITED BY SIZE
027400               ","                       DELIMITED BY SIZE
027500               LK-LLAVE-ORIGEN(LK-IX)     DELIMITED BY SPACE
027600               ","                       DELIMITED BY SIZE
027700               LK-JOB-ID(LK-IX)           DELIMITED BY SIZE
027800               ","                       DELIMITED BY SIZE
027900               WKS-FECHA-CREACION         DELIMITED BY SIZE
027950               INTO REG-SALEVTP-TEXTO
027960     ELSE
027970        STRING LK-CLTIPO-ID(LK-IX)       DELIMITED BY SIZE
027980               ","                       DELIMITED BY SIZE
027990               LK-CLIENTE-ID(LK-IX)       DELIMITED BY SIZE
028000               ","                       DELIMITED BY SIZE
028010               LK-EVT-TIPO-ID(LK-IX)     DELIMITED BY SIZE
028020               ","                       DELIMITED BY SIZE
028030               WKS-EVT-FECHA-EFECTIVA     DELIMITED BY SIZE
028040               ",1,"                     DELIMITED BY SIZE
028050               ","                       DELIMITED BY SIZE
028060               LK-LLAVE-ORIGEN(LK-IX)     DELIMITED BY SPACE
028070               ","                       DELIMITED BY SIZE
028080               LK-JOB-ID(LK-IX)           DELIMITED BY SIZE
028090               ","                       DELIMITED BY SIZE
028095               WKS-FECHA-CREACION         DELIMITED BY SIZE
028098               INTO REG-SALEVTP-TEXTO
028099     END-IF
028100     WRITE REG-SALEVTP
028200     IF FS-SALEVTP NOT = 0
028300        MOVE 'SALEVTP' TO ARCHIVO
028400        MOVE 'WRITE'   TO ACCION
028500        MOVE  91       TO RETURN-CODE
028600        DISPLAY "ERROR ESCRIBIENDO SALEVTP - FS: " FS-SALEVTP
028700        PERFORM CERRAR-ARCHIVOS
028800        STOP RUN
028900     ELSE
029000        ADD 1 TO WKS-CONT-EVENTOS-ESCRITOS
029100     END-IF.
029200 ESCRIBIR-RENGLON-PRODUCCION-E. EXIT.
029300
029400 ESCRIBIR-RENGLON-PRUEBA SECTION.
029410*MISMO ACOTADO POR WKS-PROP-SERIAL-LARGO QUE EN LA RUTINA DE
029420*PRODUCCION, PARA QUE LA TABLA DE PRUEBA NO SE DESCUADRE IGUAL
029500     MOVE SPACES TO REG-SALEVTT
029510     IF WKS-PROP-SERIAL-LARGO > ZEROS
029520        STRING LK-CLTIPO-ID(LK-IX)       DELIMITED BY SIZE
029530               ","                       DELIMITED BY SIZE
029540               LK-CLIENTE-ID(LK-IX)       DELIMITED BY SIZE
029550               ","                       DELIMITED BY SIZE
029560               LK-EVT-TIPO-ID(LK-IX)     DELIMITED BY SIZE
029570               ","                       DELIMITED BY SIZE
029580               WKS-EVT-FECHA-EFECTIVA     DELIMITED BY SIZE
029590               ",1,"                     DELIMITED BY SIZE
030400               WKS-PROPIEDADES-SERIAL
030410                   (1:WKS-PROP-SERIAL-LARGO)
030420                                          DELIMITED BY SIZE
030500               ","                       DELIMITED BY SIZE
030600               LK-LLAVE-ORIGEN(LK-IX)     DELIMITED BY SPACE
030700               ","                       DELIMITED BY SIZE
030800               LK-JOB-ID(LK-IX)           DELIMITED BY SIZE
030900               ","                       DELIMITED BY SIZE
031000               WKS-FECHA-CREACION         DELIMITED BY SIZE
031050               INTO REG-SALEVTT-TEXTO
031060     ELSE
031070        STRING LK-CLTIPO-ID(LK-IX)       DELIMITED BY SIZE
031080               ","                       DELIMITED BY SIZE
031090               LK-CLIENTE-ID(LK-IX)       DELIMITED BY SIZE
031095               ","                       DELIMITED BY SIZE
031096               LK-EVT-TIPO-ID(LK-IX)     DELIMITED BY SIZE
031097               ","                       DELIMITED BY SIZE
031098               WKS-EVT-FECHA-EFECTIVA     DELIMITED BY SIZE
031099               ",1,"                     DELIMITED BY SIZE
031101               ","                       DELIMITED BY SIZE
031102               LK-LLAVE-ORIGEN(LK-IX)     DELIMITED BY SPACE
031103               ","                       DELIMITED BY SIZE
031104               LK-JOB-ID(LK-IX)           DELIMITED BY SIZE
031105               ","                       DELIMITED BY SIZE
031106               WKS-FECHA-CREACION         DELIMITED BY SIZE
031107               INTO REG-SALEVTT-TEXTO
031108     END-IF
031200     WRITE REG-SALEVTT
031300     IF FS-SALEVTT NOT = 0
031400        MOVE 'SALEVTT' TO ARCHIVO
031500        MOVE 'WRITE'   TO ACCION
031600        MOVE  91       TO RETURN-CODE
031700        DISPLAY "ERROR ESCRIBIENDO SALEVTT - FS: " FS-SALEVTT
031800        PERFORM CERRAR-ARCHIVOS
031900        STOP RUN
032000     ELSE
032100        ADD 1 TO WKS-CONT-EVENTOS-ESCRITOS
032200     END-IF.
032300 ESCRIBIR-RENGLON-PRUEBA-E. EXIT.
032400
032500 CERRAR-ARCHIVOS SECTION.
032600     IF WKS-SALEVTP-OK
032700        CLOSE SALEVTP
032800     END-IF
032900     IF WKS-SALEVTT-OK
033000        CLOSE SALEVTT
033100     END-IF.
033200 CERRAR-ARCHIVOS-E. EXIT.
