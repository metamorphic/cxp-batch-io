000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 03/03/2024                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000500* APLICACION  : CXP - PLATAFORMA EXPERIENCIA DE CLIENTE          *
000600* PROGRAMA    : CXPWDBRW                                        *
000700* TIPO        : BATCH (SUBPROGRAMA CALLED)                      *
000800* DESCRIPCION : RECIBE UN LOTE DE EVENTOS DE CLIENTE DESDE       *
000900*             : CXPINGES Y LOS DEJA LISTOS PARA CARGA A BASE DE  *
001000*             : DATOS, UN RENGLON DE EVENTO Y UN RENGLON POR     *
001100*             : PROPIEDAD (SALIDA 2 DEL PORTEO, "POR RENGLON").  *
001200* ARCHIVOS    : SALEVT=A, SALPRP=A                              *
001300* ACCION (ES) : R=ESCRIBIR EVENTOS/PROPIEDADES POR RENGLON       *
001400* INSTALADO   : DD/MM/AAAA                                      *
001500* BPM/RATIONAL: 241190                                          *
001600* NOMBRE      : ESCRITOR BBDD POR RENGLON DE EVENTOS CXP         *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
001910*   22/02/1989 DRR  TKT-8955  VERSION INICIAL DEL MODULO ESCRITOR *
001920*             : GENERICO BBDD, UNA FILA DE ENCABEZADO Y UNA FILA *
001930*             : POR DETALLE
001940*   28/10/1998 SPQ  TKT-11563 AJUSTE DE FECHAS A CUATRO DIGITOS  *
001950*             : DE ANIO EN CAMPOS DE CONTROL (PROYECTO Y2K)
001960*   14/09/2005 JLM  TKT-13977 SE AGREGA CIERRE ORDENADO DE AMBOS *
001970*             : ARCHIVOS DE SALIDA ANTE ERROR DE ESCRITURA
001980*   03/12/2013 CRV  TKT-17944 SE ESTANDARIZA EL DEFAULT DE FECHA *
001990*             : Y HORA CUANDO EL CAMPO FUENTE LLEGA EN BLANCO
002000*   03/03/2024 PEDR TKT-241190 VERSION INICIAL - MODULO ESCRITOR *
002100*             : BBDD POR RENGLON, UNA FILA POR EVENTO Y UNA
002200*             : FILA POR PROPIEDAD
002500*   19/06/2024 EEDR TKT-243102 SI EL EVENTO NO TRAE EVENT-TS SE  *
002600*             : USA LA HORA DE ARRANQUE DEL LOTE COMO DEFAULT
002700******************************************************************
002800 PROGRAM-ID.                    CXPWDBRW.
002900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS CXP.
003100 DATE-WRITTEN.                  22/02/1989.
003200 DATE-COMPILED.                 19/06/2024.
003300 SECURITY.                      USO INTERNO - DEPTO SISTEMAS.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000******************************************************************
004100*              A R C H I V O S   D E   S A L I D A
004200******************************************************************
004300     SELECT SALEVT  ASSIGN   TO SALEVT
004400            ORGANIZATION     IS LINE SEQUENTIAL
004500            FILE STATUS      IS FS-SALEVT.
004600     SELECT SALPRP  ASSIGN   TO SALPRP
004700            ORGANIZATION     IS LINE SEQUENTIAL
004800            FILE STATUS      IS FS-SALPRP.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200*1 -->CARGA DE EVENTOS, UN RENGLON POR EVENTO (SALIDA 2 - EVENTO)
005300 FD SALEVT
005400     RECORD CONTAINS 160 CHARACTERS.
005500 01 REG-SALEVT.
005600    02 REG-SALEVT-TEXTO            PIC X(150).
005700    02 FILLER                      PIC X(010).
005800 01 REG-SALEVT-R REDEFINES REG-SALEVT.
005900    02 REG-SALEVT-CLTIPO           PIC X(04).
006000    02 FILLER                      PIC X(156).
006100
006200*2 -->CARGA DE PROPIEDADES, UN RENGLON POR PROPIEDAD (SALIDA 2)
006300 FD SALPRP
006400     RECORD CONTAINS 140 CHARACTERS.
006500 01 REG-SALPRP.
006600    02 REG-SALPRP-TEXTO            PIC X(130).
006700    02 FILLER                      PIC X(010).
006800
006900 WORKING-STORAGE SECTION.
006950 77 WKS-REL-TIEMPO-PROC          COMP-3 PIC S9(07).
007000******************************************************************
007100*               C A M P O S    D E    T R A B A J O              *
007200******************************************************************
007300 01 WKS-CAMPOS-DE-TRABAJO.
007400    02 WKS-PROGRAMA               PIC X(08)         VALUE
007500                                                    "CXPWDBRW".
007600    02 WKS-SALEVT-ABIERTO         PIC X(01)         VALUE "N".
007700       88 WKS-SALEVT-OK                              VALUE "S".
007800    02 WKS-SALPRP-ABIERTO         PIC X(01)         VALUE "N".
007900       88 WKS-SALPRP-OK                               VALUE "S".
007950    02 FILLER                     PIC X(05)         VALUE SPACES.
008000
008100******************************************************************
008200*     FECHA/HORA DE EVENTO EFECTIVA (CON DEFAULT APLICADO)        *
008300******************************************************************
008400 01 WKS-EVT-FECHA-EFECTIVA         PIC X(19)         VALUE SPACES.
008500 01 WKS-EVT-FECHA-EFECTIVA-R REDEFINES WKS-EVT-FECHA-EFECTIVA.
008600    02 WKS-EF-ANIO                 PIC X(04).
008700    02 FILLER                      PIC X(01).
008800    02 WKS-EF-MES                  PIC X(02).
008900    02 FILLER                      PIC X(01).
009000    02 WKS-EF-DIA                  PIC X(02).
009100    02 FILLER                      PIC X(09).
009200
009300******************************************************************
009400*  FECHA DE CREACION DEL RENGLON (HORA DE ARRANQUE DEL LOTE)      *
009500******************************************************************
009600 01 WKS-FECHA-CREACION             PIC X(19)         VALUE SPACES.
009700 01 WKS-FECHA-CREACION-R REDEFINES WKS-FECHA-CREACION.
009800    02 WKS-CR-ANIO                 PIC X(04).
009900    02 FILLER                      PIC X(01).
010000    02 WKS-CR-MES                  PIC X(02).
010100    02 FILLER                      PIC X(01).
010200    02 WKS-CR-DIA                  PIC X(02).
010300    02 FILLER                      PIC X(09).
010400
010500******************************************************************
010600*        C O N T A D O R E S   E S T A D I S T I C A S           *
010700******************************************************************
010800 01 WKS-CONTADORES.
010900    02 WKS-CONT-EVENTOS-ESCRITOS   PIC 9(10) COMP    VALUE ZEROS.
011000    02 WKS-CONT-PROPS-ESCRITAS     PIC 9(10) COMP    VALUE ZEROS.
011100
011200******************************************************************
011300*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
011400******************************************************************
011500 01 FS-SALEVT                      PIC 9(02)         VALUE ZEROS.
011600 01 FS-SALPRP                      PIC 9(02)         VALUE ZEROS.
011700
011800* Variables de rutina para control de errores
011900 01 PROGRAMA                       PIC X(08)         VALUE SPACES.
012000 01 ARCHIVO                        PIC X(08)         VALUE SPACES.
012100 01 ACCION                         PIC X(10)         VALUE SPACES.
012200
012300 LINKAGE SECTION.
012400 01 LK-LOTE-CANT                   PIC 9(02) COMP.
012500 01 LK-HORA-CORRIDA                PIC X(19).
012600 01 LK-MODO-PRUEBA                 PIC X(01).
012700 01 LK-LOTE-EVENTOS.
012800    02 LK-EVENTO OCCURS 1 TO 25 TIMES
012900                  DEPENDING ON LK-LOTE-CANT
013000                  INDEXED BY LK-IX.
013100       COPY CXPEVT REPLACING ==CXPE-== BY ==LK-==.
013200
013300 PROCEDURE DIVISION USING LK-LOTE-CANT, LK-LOTE-EVENTOS,
013400                           LK-HORA-CORRIDA, LK-MODO-PRUEBA.
013500 000-MAIN SECTION.
013510     PERFORM 010-PASO-PREPARAR THRU 030-PASO-CERRAR-EXIT
013520     GOBACK.
013530 000-MAIN-E. EXIT.
013540*ENCADENA LOS PASOS DEL LOTE (PREPARA/ESCRIBE/CIERRA); UN LOTE
013550*VACIO SALTA CON GO TO DIRECTO AL FINAL DEL RANGO SIN LLEGAR A
013560*ABRIR NI A CERRAR LOS ARCHIVOS DE SALIDA
013570 010-PASO-PREPARAR.
013580     MOVE LK-HORA-CORRIDA TO WKS-FECHA-CREACION
013590     MOVE LK-LOTE-CANT TO WKS-REL-TIEMPO-PROC
013600     IF LK-LOTE-CANT = ZEROS
013610        GO TO 030-PASO-CERRAR-EXIT
013620     END-IF.
013630 010-PASO-PREPARAR-EXIT. EXIT.
013640 020-PASO-ESCRIBIR.
013650     PERFORM ABRIR-ARCHIVOS
013660     PERFORM ESCRIBIR-UN-EVENTO
013670             VARYING LK-IX FROM 1 BY 1
013680             UNTIL LK-IX > LK-LOTE-CANT.
013690 020-PASO-ESCRIBIR-EXIT. EXIT.
013700 030-PASO-CERRAR.
013800     PERFORM CERRAR-ARCHIVOS.
013900 030-PASO-CERRAR-EXIT. EXIT.
014000
014500*APERTURA Y VALIDACION FS DE ARCHIVOS DE SALIDA (SIEMPRE APPEND)
014600 ABRIR-ARCHIVOS SECTION.
014700     OPEN EXTEND SALEVT
014800     IF FS-SALEVT = 35
014900        OPEN OUTPUT SALEVT
015000     END-IF
015100     IF FS-SALEVT NOT = 0
015200        MOVE 'SALEVT' TO ARCHIVO
015300        MOVE 'OPEN'   TO ACCION
015400        MOVE  91      TO RETURN-CODE
015500        DISPLAY "ERROR AL ABRIR SALEVT - FS: " FS-SALEVT
015600        STOP RUN
015700     END-IF
015800     MOVE "S" TO WKS-SALEVT-ABIERTO
015900
016000     OPEN EXTEND SALPRP
016100     IF FS-SALPRP = 35
016200        OPEN OUTPUT SALPRP
016300     END-IF
016400     IF FS-SALPRP NOT = 0
016500        MOVE 'SALPRP' TO ARCHIVO
016600        MOVE 'OPEN'   TO ACCION
016700        MOVE  91      TO RETURN-CODE
016800        DISPLAY "ERROR AL ABRIR SALPRP - FS: " FS-SALPRP
016900        PERFORM CERRAR-ARCHIVOS
017000        STOP RUN
017100     END-IF
017200     MOVE "S" TO WKS-SALPRP-ABIERTO.
017300 ABRIR-ARCHIVOS-E. EXIT.
017400
017500*ESCRIBE EL RENGLON DE EVENTO Y LUEGO SUS PROPIEDADES, SI TRAE
017600 ESCRIBIR-UN-EVENTO SECTION.
017700     IF LK-EVT-FECHA(LK-IX) = SPACES
017800        MOVE LK-HORA-CORRIDA TO WKS-EVT-FECHA-EFECTIVA
017900     ELSE
018000        MOVE LK-EVT-FECHA(LK-IX) TO WKS-EVT-FECHA-EFECTIVA
018100     END-IF
018200     MOVE SPACES TO REG-SALEVT
018300     STRING LK-CLTIPO-ID(LK-IX)          DELIMITED BY SIZE
018400            ","                          DELIMITED BY SIZE
018500            LK-CLIENTE-ID(LK-IX)          DELIMITED BY SIZE
018600            ","                          DELIMITED BY SIZE
018700            LK-EVT-TIPO-ID(LK-IX)        DELIMITED BY SIZE
018800            ","                          DELIMITED BY SIZE
018900            WKS-EVT-FECHA-EFECTIVA        DELIMITED BY SIZE
019000            ",1,"                        DELIMITED BY SIZE
019100            LK-EVT-VALOR(LK-IX)           DELIMITED BY SIZE
019200            ","                          DELIMITED BY SIZE
019300            LK-JOB-ID(LK-IX)              DELIMITED BY SIZE
019400            ",CXPINGES,"                 DELIMITED BY SIZE
019500            WKS-FECHA-CREACION            DELIMITED BY SIZE
019600            INTO REG-SALEVT-TEXTO
019700     WRITE REG-SALEVT
019800     IF FS-SALEVT NOT = 0
019900        MOVE 'SALEVT' TO ARCHIVO
020000        MOVE 'WRITE'  TO ACCION
020100        MOVE  91      TO RETURN-CODE
020200        DISPLAY "ERROR ESCRIBIENDO SALEVT - FS: " FS-SALEVT
020300        PERFORM CERRAR-ARCHIVOS
020400        STOP RUN
020500     ELSE
020600        ADD 1 TO WKS-CONT-EVENTOS-ESCRITOS
020700     END-IF
020800     IF LK-NUM-PROPS(LK-IX) > ZEROS
020900        PERFORM ESCRIBIR-UNA-PROPIEDAD
021000                VARYING LK-PROP-IX FROM 1 BY 1
021100                UNTIL LK-PROP-IX > LK-NUM-PROPS(LK-IX)
021200     END-IF.
021300 ESCRIBIR-UN-EVENTO-E. EXIT.
021400
021500 ESCRIBIR-UNA-PROPIEDAD SECTION.
021600     MOVE SPACES TO REG-SALPRP
021700     STRING LK-CLTIPO-ID(LK-IX)              DELIMITED BY SIZE
021800            ","                               DELIMITED BY SIZE
021900            LK-CLIENTE-ID(LK-IX)               DELIMITED BY SIZE
022000            ","                               DELIMITED BY SIZE
022100            LK-EVT-TIPO-ID(LK-IX)             DELIMITED BY SIZE
022200            ","                               DELIMITED BY SIZE
022300            WKS-EVT-FECHA-EFECTIVA              DELIMITED BY SIZE
022400            ",1,"                             DELIMITED BY SIZE
022500            LK-PROP-TIPO-ID(LK-IX, LK-PROP-IX) DELIMITED BY SIZE
022600            ",1,"                             DELIMITED BY SIZE
022700            LK-PROP-VALOR(LK-IX, LK-PROP-IX)   DELIMITED BY SIZE
022800            INTO REG-SALPRP-TEXTO
022900     WRITE REG-SALPRP
023000     IF FS-SALPRP NOT = 0
023100        MOVE 'SALPRP' TO ARCHIVO
023200        MOVE 'WRITE'  TO ACCION
023300        MOVE  91      TO RETURN-CODE
023400        DISPLAY "ERROR ESCRIBIENDO SALPRP - FS: " FS-SALPRP
023500        PERFORM CERRAR-ARCHIVOS
023600        STOP RUN
023700     ELSE
023800        ADD 1 TO WKS-CONT-PROPS-ESCRITAS
023900     END-IF.
024000 ESCRIBIR-UNA-PROPIEDAD-E. EXIT.
024100
024200 CERRAR-ARCHIVOS SECTION.
024300     IF WKS-SALEVT-OK
024400        CLOSE SALEVT
024500     END-IF
024600     IF WKS-SALPRP-OK
024700        CLOSE SALPRP
024800     END-IF
024850     IF WKS-REL-TIEMPO-PROC > 25
024860        DISPLAY "CXPWDBRW - LOTE POR ENCIMA DE LA CARGA HABITUAL: "
024870                WKS-REL-TIEMPO-PROC
024880     END-IF.
024900 CERRAR-ARCHIVOS-E. EXIT.
