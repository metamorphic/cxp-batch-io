000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 03/03/2024                                       *
000400* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000500* APLICACION  : CXP - PLATAFORMA EXPERIENCIA DE CLIENTE          *
000600* PROGRAMA    : CXPWFLAT                                        *
000700* TIPO        : BATCH (SUBPROGRAMA CALLED)                      *
000800* DESCRIPCION : RECIBE UN LOTE DE EVENTOS DE CLIENTE DESDE       *
000900*             : CXPINGES Y ESCRIBE UN RENGLON PLANO POR CADA     *
001000*             : PROPIEDAD DE CADA EVENTO, EN EL ARCHIVO DE       *
001100*             : SALIDA DE PROPIEDADES (SALIDA 1 DEL PORTEO).     *
001200* ARCHIVOS    : SALPROP=A                                       *
001300* ACCION (ES) : F=ESCRIBIR PROPIEDADES EN PLANO                 *
001400* INSTALADO   : DD/MM/AAAA                                      *
001500* BPM/RATIONAL: 241190                                          *
001600* NOMBRE      : ESCRITOR PLANO DE PROPIEDADES DE EVENTO CXP      *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
001910*   20/02/1989 DRR  TKT-8940  VERSION INICIAL DEL MODULO ESCRITOR
001920*             : GENERICO DE PROPIEDADES EN ARCHIVO PLANO
001930*   28/10/1998 SPQ  TKT-11563 AJUSTE DE FECHAS A CUATRO DIGITOS DE
001940*             : ANIO EN CAMPOS DE CONTROL (PROYECTO Y2K)
001950*   11/02/2004 JLM  TKT-13511 SE AGREGA CIERRE ORDENADO DEL       *
001960*             : ARCHIVO DE SALIDA ANTE ERROR DE ESCRITURA
001970*   16/08/2011 CRV  TKT-16602 SE ESTANDARIZA EL FORMATO DE        *
001980*             : ENCOMILLADO DE VALORES ALFANUMERICOS
002000*   03/03/2024 PEDR TKT-241190 VERSION INICIAL - PORTEO DEL      *
002100*             : MODULO DE ESCRITURA DE PROPIEDADES A COBOL
002200*   02/05/2024 PEDR TKT-242884 SE AGREGA COMILLADO SELECTIVO DEL
002300*             : VALOR SEGUN EL TIPO DE VALOR DE LA PROPIEDAD
002600*   11/07/2024 EEDR TKT-243610 NO SE ESCRIBE NADA CUANDO NINGUN
002700*             : EVENTO DEL LOTE TRAE PROPIEDADES
002800******************************************************************
002900 PROGRAM-ID.                    CXPWFLAT.
003000 AUTHOR.                        ERICK RAMIREZ.
003100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS CXP.
003200 DATE-WRITTEN.                  20/02/1989.
003300 DATE-COMPILED.                 11/07/2024.
003400 SECURITY.                      USO INTERNO - DEPTO SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100******************************************************************
004200*              A R C H I V O S   D E   S A L I D A
004300******************************************************************
004400     SELECT SALPROP ASSIGN   TO SALPROP
004500            ORGANIZATION     IS LINE SEQUENTIAL
004600            FILE STATUS      IS FS-SALPROP.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000*1 -->PROPIEDADES DE EVENTO, UN RENGLON POR PROPIEDAD (SALIDA 1)
005100 FD SALPROP
005200     RECORD CONTAINS 140 CHARACTERS.
005300 01 REG-SALPROP.
005400    02 REG-SALPROP-TEXTO           PIC X(130).
005500    02 FILLER                      PIC X(010).
005600 01 REG-SALPROP-R REDEFINES REG-SALPROP.
005700    02 REG-SALPROP-CLTIPO          PIC X(04).
005800    02 FILLER                      PIC X(136).
005900
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*               C A M P O S    D E    T R A B A J O              *
006300******************************************************************
006400 01 WKS-CAMPOS-DE-TRABAJO.
006500    02 WKS-PROGRAMA               PIC X(08)         VALUE
006600                                                    "CXPWFLAT".
006700    02 WKS-ARCHIVO-ABIERTO        PIC X(01)         VALUE "N".
006800       88 WKS-SALPROP-ABIERTO                        VALUE "S".
006900    02 WKS-HAY-PROPIEDADES        PIC X(01)         VALUE "N".
007000       88 WKS-LOTE-CON-PROPIEDADES                   VALUE "S".
007050    02 FILLER                     PIC X(05)         VALUE SPACES.
007100
007200******************************************************************
007300*      VALOR YA FORMATEADO (COMILLADO SEGUN SU TIPO) A ESCRIBIR   *
007400******************************************************************
007500 01 WKS-VALOR-FORMATEADO.
007600    02 WKS-VALOR-FMT-TEXTO         PIC X(32)         VALUE SPACES.
007700    02 WKS-VALOR-FMT-R REDEFINES WKS-VALOR-FMT-TEXTO.
007800       03 WKS-VALOR-FMT-COMILLA-1  PIC X(01).
007900       03 FILLER                   PIC X(31).
008000
008100******************************************************************
008200*        C O N T A D O R E S   E S T A D I S T I C A S           *
008300******************************************************************
008400 01 WKS-CONTADORES.
008500    02 WKS-CONT-RENGLONES-ESCRITOS PIC 9(10) COMP    VALUE ZEROS.
008600
008700******************************************************************
008800*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
008900******************************************************************
009000 01 FS-SALPROP                     PIC 9(02)         VALUE ZEROS.
009100
009200* Variables de rutina para control de errores
009300 01 PROGRAMA                       PIC X(08)         VALUE SPACES.
009400 01 ARCHIVO                        PIC X(08)         VALUE SPACES.
009500 01 ACCION                         PIC X(10)         VALUE SPACES.
009600
009700 LINKAGE SECTION.
009800 01 LK-LOTE-CANT                   PIC 9(02) COMP.
009900 01 LK-HORA-CORRIDA                PIC X(19).
010000 01 LK-HORA-CORRIDA-R REDEFINES LK-HORA-CORRIDA.
010100    02 LK-HC-ANIO                  PIC X(04).
010200    02 FILLER                      PIC X(01).
010300    02 LK-HC-MES                   PIC X(02).
010400    02 FILLER                      PIC X(01).
010500    02 LK-HC-DIA                   PIC X(02).
010600    02 FILLER                      PIC X(09).
010700 01 LK-MODO-PRUEBA                 PIC X(01).
010800 01 LK-LOTE-EVENTOS.
010900    02 LK-EVENTO OCCURS 1 TO 25 TIMES
011000                  DEPENDING ON LK-LOTE-CANT
011100                  INDEXED BY LK-IX.
011200       COPY CXPEVT REPLACING ==CXPE-== BY ==LK-==.
011300
011400 PROCEDURE DIVISION USING LK-LOTE-CANT, LK-LOTE-EVENTOS,
011500                           LK-HORA-CORRIDA, LK-MODO-PRUEBA.
011600 000-MAIN SECTION.
011610     PERFORM 010-PASO-VALIDAR THRU 030-PASO-CERRAR-EXIT
011620     GOBACK.
011630 000-MAIN-E. EXIT.
011635*ENCADENA LOS PASOS DEL LOTE (VALIDA/ESCRIBE/CIERRA); UN LOTE SIN
011640*PROPIEDADES SALTA CON GO TO DIRECTO AL FINAL DEL RANGO, SIN
011645*LLEGAR A ABRIR NI A CERRAR EL ARCHIVO DE SALIDA
011650 010-PASO-VALIDAR.
011660     PERFORM VALIDAR-HAY-PROPIEDADES
011670     IF NOT WKS-LOTE-CON-PROPIEDADES
011680        GO TO 030-PASO-CERRAR-EXIT
011690     END-IF.
011695 010-PASO-VALIDAR-EXIT. EXIT.
011700 020-PASO-ESCRIBIR.
011710     PERFORM ABRIR-ARCHIVOS
011720     PERFORM ESCRIBIR-PROPIEDADES
011730             VARYING LK-IX FROM 1 BY 1
011740             UNTIL LK-IX > LK-LOTE-CANT.
011750 020-PASO-ESCRIBIR-EXIT. EXIT.
011760 030-PASO-CERRAR.
011770     PERFORM CERRAR-ARCHIVOS.
011780 030-PASO-CERRAR-EXIT. EXIT.
011790
012800*UN LOTE DONDE NINGUN EVENTO TRAE PROPIEDADES NO GENERA SALIDA
012900 VALIDAR-HAY-PROPIEDADES SECTION.
013000     MOVE "N" TO WKS-HAY-PROPIEDADES
013100     PERFORM REVISAR-UN-EVENTO
013200             VARYING LK-IX FROM 1 BY 1
013300             UNTIL LK-IX > LK-LOTE-CANT
013400                OR WKS-LOTE-CON-PROPIEDADES.
013500 VALIDAR-HAY-PROPIEDADES-E. EXIT.
013600
013700 REVISAR-UN-EVENTO SECTION.
013800     IF LK-NUM-PROPS(LK-IX) > ZEROS
013900        MOVE "S" TO WKS-HAY-PROPIEDADES
014000     END-IF.
014100 REVISAR-UN-EVENTO-E. EXIT.
014200
014300*APERTURA Y VALIDACION FS DE ARCHIVOS DE SALIDA (SIEMPRE APPEND)
014400 ABRIR-ARCHIVOS SECTION.
014500     OPEN EXTEND SALPROP
014600     IF FS-SALPROP = 35
014700        OPEN OUTPUT SALPROP
014800     END-IF
014900     IF FS-SALPROP NOT = 0
015000        MOVE 'SALPROP' TO ARCHIVO
015100        MOVE 'OPEN'    TO ACCION
015200        MOVE  91       TO RETURN-CODE
015300        DISPLAY "ERROR AL ABRIR SALPROP - FS: " FS-SALPROP
015400        STOP RUN
015500     END-IF
015600     MOVE "S" TO WKS-ARCHIVO-ABIERTO.
015700 ABRIR-ARCHIVOS-E. EXIT.
015800
015900*RECORRE LAS PROPIEDADES DEL EVENTO LK-IX Y ESCRIBE UN RENGLON
016000*POR CADA UNA. UN EVENTO SIN PROPIEDADES NO ESCRIBE NADA.
016100 ESCRIBIR-PROPIEDADES SECTION.
016200     IF LK-NUM-PROPS(LK-IX) > ZEROS
016300        PERFORM ESCRIBIR-UNA-PROPIEDAD
016400                VARYING LK-PROP-IX FROM 1 BY 1
016500                UNTIL LK-PROP-IX > LK-NUM-PROPS(LK-IX)
016600     END-IF.
016700 ESCRIBIR-PROPIEDADES-E. EXIT.
016800
016900 ESCRIBIR-UNA-PROPIEDAD SECTION.
017000     PERFORM FORMATEAR-VALOR
017100     MOVE SPACES TO REG-SALPROP
017200     STRING LK-CLTIPO-ID(LK-IX)              DELIMITED BY SIZE
017300            ","                               DELIMITED BY SIZE
017400            LK-CLIENTE-ID(LK-IX)               DELIMITED BY SIZE
017500            ","                               DELIMITED BY SIZE
017600            LK-EVT-TIPO-ID(LK-IX)             DELIMITED BY SIZE
017700            ","                               DELIMITED BY SIZE
017800            LK-EVT-FECHA(LK-IX)                DELIMITED BY SIZE
017900            ",1,"                             DELIMITED BY SIZE
018000            LK-PROP-TIPO-ID(LK-IX, LK-PROP-IX) DELIMITED BY SIZE
018100            ",1,"                             DELIMITED BY SIZE
018200            WKS-VALOR-FMT-TEXTO                DELIMITED BY SIZE
018300            INTO REG-SALPROP-TEXTO
018400     WRITE REG-SALPROP
018500     IF FS-SALPROP NOT = 0
018600        MOVE 'SALPROP' TO ARCHIVO
018700        MOVE 'WRITE'   TO ACCION
018800        MOVE  91       TO RETURN-CODE
018900        DISPLAY "ERROR ESCRIBIENDO SALPROP - FS: " FS-SALPROP
019000        PERFORM CERRAR-ARCHIVOS
019100        STOP RUN
019200     ELSE
019300        ADD 1 TO WKS-CONT-RENGLONES-ESCRITOS
019400     END-IF.
019500 ESCRIBIR-UNA-PROPIEDAD-E. EXIT.
019600
019700*EL VALOR SE ENCIERRA ENTRE COMILLAS CUANDO SU TIPO DE VALOR ES
019800*TEXTO (BLANCO, "STRING" O "TEXT"); LOS DEMAS TIPOS VAN SIN
019900*COMILLAS
020000 FORMATEAR-VALOR SECTION.
020100     MOVE SPACES TO WKS-VALOR-FORMATEADO
020200     EVALUATE LK-PROP-VTIPO(LK-IX, LK-PROP-IX)
020300        WHEN SPACES
020400        WHEN "STRING"
020500        WHEN "TEXT"
020550        WHEN "NONE"
020600            STRING '"'  DELIMITED BY SIZE
020700               LK-PROP-VALOR(LK-IX, LK-PROP-IX)
020800                                    DELIMITED BY SIZE
020900               '"'  DELIMITED BY SIZE
021000               INTO WKS-VALOR-FMT-TEXTO
021100        WHEN OTHER
021200            MOVE LK-PROP-VALOR(LK-IX, LK-PROP-IX)
021300                                    TO WKS-VALOR-FMT-TEXTO
021400     END-EVALUATE.
021500 FORMATEAR-VALOR-E. EXIT.
021600
021700 CERRAR-ARCHIVOS SECTION.
021800     IF WKS-SALPROP-ABIERTO
021900        CLOSE SALPROP
022000     END-IF.
022100 CERRAR-ARCHIVOS-E. EXIT.
